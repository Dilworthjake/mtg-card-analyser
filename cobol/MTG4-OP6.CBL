000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION.                                   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MTG4-OP6.
000800 AUTHOR.         R. TORRES.
000900 INSTALLATION.   CARTA MAGICA HOBBY SUPPLY - DATA PROCESSING.
001000 DATE-WRITTEN.   19 JUL 2001.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001300******************************************************************
001400*    OP6 IS THE LAST STEP OF THE NIGHTLY RUN.  IT MAKES ONE PASS  *
001500*    OVER THE FINAL CARD TABLE AND PRINTS THE COLLECTION          *
001600*    STATISTICS REPORT OPERATIONS READS EACH MORNING - TOTAL      *
001700*    CARDS, UNIQUE EDITIONS, AVERAGE MANA COST, THE COLOUR-       *
001800*    IDENTITY BREAKDOWN, THE MANA CURVE, AND THE PRIMARY-TYPE     *
001900*    WORD BREAKDOWN.  REPLACES THE MANUAL COUNT A CLERK USED TO   *
002000*    RUN AGAINST THE CARD BOX EVERY WEEK.                         *
002100*------------------------------------------------------------------
002200*    CHANGE LOG
002300*    19 JUL 01  RT   INITIAL VERSION.
002400*    11 SEP 02  RT   TCK-4614 - AVERAGE-CMC WAS THE ONLY COMP-3 IN
002500*                    THE WHOLE SUITE - SWITCHED IT BACK TO DISPLAY
002600*                    TO MATCH HOW EVERY OTHER PROGRAM HOLDS A
002700*                    DECIMAL AMOUNT.  DROPPED THE LOOP-CONTROL
002800*                    GROUP IN FAVOUR OF STAND-ALONE 77'S.  REMOVED
002900*                    THE DEAD RAW-CARD-RECORD-ALPHA REDEFINES (OP6
003000*                    NEVER TOUCHES THE RAW-LINE FIELDS) AND PUT THE
003100*                    REPORT-LINE-KEY REDEFINES TO WORK AS A BLANK-
003200*                    TITLE SANITY CHECK.  ADDED A TRAILER LINE
003300*                    SHOWING THE RAW EXTRACT FILE STATUS CARRIED
003400*                    FORWARD THROUGH THE WHOLE CHAIN.
003500*    04 MAR 03  RT   TCK-4621 - ADDED A NUMERIC CHECK ON THE
003600*                    PRIMARY-TYPE UNSTRING WORD COUNT BEFORE THE
003700*                    TYPE-WORD SEARCH RUNS OFF IT - SAME IDEA
003800*                    ALREADY IN PLACE ON THE SUBTYPE SPLIT STEP.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-4381.
004300 OBJECT-COMPUTER.    IBM-4381.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT STATISTICS-REPORT-FILE ASSIGN TO STATRPT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-REPORT-FILE.
005100******************************************************************
005200*    DATA DIVISION.                                              *
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  STATISTICS-REPORT-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 01  REPORT-LINE                 PIC X(100).
005900 01  FILLER REDEFINES REPORT-LINE.
006000     03 REPORT-LINE-KEY          PIC X(20).
006100     03 FILLER                   PIC X(80).
006200 WORKING-STORAGE SECTION.
006300 01  FILLER                      PIC X(24) VALUE
006400     "** PROGRAM MTG4-OP6 **".
006500 77  CI                          PIC 9(5)  COMP VALUE ZERO.
006600 77  CV-IDX                      PIC 9(2)  COMP VALUE ZERO.
006700 77  PT-IDX                      PIC 9(3)  COMP VALUE ZERO.
006800 77  PT-WORD-IDX                 PIC 9(2)  COMP VALUE ZERO.
006900*-----------------------------------------------------------------
007000*    ACCUMULATORS
007100*-----------------------------------------------------------------
007200 01  REPORT-TOTALS.
007300     03 RT-TOTAL-CARDS           PIC 9(6)  COMP VALUE ZERO.
007400     03 RT-CMC-SUM               PIC 9(9)  COMP VALUE ZERO.
007500     03 RT-WHITE-COUNT           PIC 9(6)  COMP VALUE ZERO.
007600     03 RT-BLUE-COUNT            PIC 9(6)  COMP VALUE ZERO.
007700     03 RT-BLACK-COUNT           PIC 9(6)  COMP VALUE ZERO.
007800     03 RT-RED-COUNT             PIC 9(6)  COMP VALUE ZERO.
007900     03 RT-GREEN-COUNT           PIC 9(6)  COMP VALUE ZERO.
008000     03 RT-COLOURLESS-COUNT      PIC 9(6)  COMP VALUE ZERO.
008100     03 RT-GENERIC-COUNT         PIC 9(6)  COMP VALUE ZERO.
008200 01  AVERAGE-CMC-AREA.
008300     03 AVG-CMC-VALUE            PIC 9(3)V99 VALUE ZERO.
008400     03 AVG-CMC-EDIT             PIC ZZ9.99.
008500     03 AVG-CMC-SWITCH           PIC X(1)  VALUE "N".
008600         88 AVG-CMC-IS-VALID         VALUE "Y".
008700*-----------------------------------------------------------------
008800*    MANA-CURVE TABLE - SUBSCRIPT N+1 HOLDS THE COUNT FOR CMC=N
008900*-----------------------------------------------------------------
009000 01  MANA-CURVE-TABLE.
009100     03 MC-CURVE-ENTRY OCCURS 21 TIMES INDEXED BY CV-SUB
009200                       PIC 9(6)  COMP.
009300*-----------------------------------------------------------------
009400*    PRIMARY-TYPE WORD-BREAKDOWN TABLE - FIRST-APPEARANCE ORDER
009500*-----------------------------------------------------------------
009600 01  PRIMARY-TYPE-WORD-TABLE.
009700     03 PT-ENTRY OCCURS 100 TIMES INDEXED BY PT-SUB.
009800         05 PT-WORD              PIC X(30).
009900         05 PT-COUNT              PIC 9(6)  COMP.
010000 01  FILLER REDEFINES PRIMARY-TYPE-WORD-TABLE.
010100     03 PT-TABLE-ALPHA           PIC X(3600).
010200 77  PT-ACTIVE-COUNT             PIC 9(3)  COMP VALUE ZERO.
010300 77  PT-FOUND-SWITCH             PIC X(1)  VALUE "N".
010400     88 PT-WORD-WAS-FOUND            VALUE "Y".
010500     88 PT-WORD-NOT-FOUND            VALUE "N".
010600*-----------------------------------------------------------------
010700*    PRIMARY-TYPE SPLIT WORK AREA (FEW WORDS PER CARD)
010800*-----------------------------------------------------------------
010900 01  PT-SPLIT-AREA.
011000     03 PTS-WORD OCCURS 5 TIMES  PIC X(30).
011100     03 PTS-WORD-COUNT           PIC 9(1)  COMP VALUE ZERO.
011200 01  PTS-WORD-COUNT-CHECK-AREA.
011300     03 PTS-WORD-COUNT-CHECK     PIC 9(1)  COMP.
011400     03 PTS-WORD-COUNT-CHECK-ALPHA REDEFINES PTS-WORD-COUNT-CHECK
011500                                  PIC X(01).
011600*-----------------------------------------------------------------
011700*    REPORT PRINT LINES
011800*-----------------------------------------------------------------
011900 01  PRINT-TITLE-LINE            PIC X(60) VALUE
012000     "MTG COLLECTION STATISTICS REPORT".
012100 01  SUMMARY-EDIT-AREA.
012200     03 SE-TOTAL-CARDS-EDIT      PIC ZZZ,ZZ9.
012300     03 SE-EDITION-COUNT-EDIT    PIC ZZZ9.
012400 01  PRINT-SUMMARY-LINE          PIC X(60).
012500 01  PRINT-COLOUR-LINE.
012600     03 PC-LABEL                 PIC X(14).
012700     03 PC-COUNT                 PIC ZZZ,ZZ9.
012800     03 FILLER                   PIC X(40).
012900 01  PRINT-CURVE-LINE.
013000     03 PL-LABEL                 PIC X(7)  VALUE "CMC ".
013100     03 PL-CMC-VALUE             PIC Z9.
013200     03 FILLER                   PIC X(3)  VALUE " : ".
013300     03 PL-COUNT                 PIC ZZZ,ZZ9.
013400     03 FILLER                   PIC X(40).
013500 01  PRINT-OUTLIER-LINE.
013600     03 PO-LABEL                 PIC X(10) VALUE "OUTLIER - ".
013700     03 PO-NAME                  PIC X(60).
013800     03 PO-CMC-LABEL             PIC X(6)  VALUE " CMC ".
013900     03 PO-CMC-VALUE             PIC ZZ9.
014000 01  PRINT-TYPE-LINE.
014100     03 PY-WORD                  PIC X(30).
014200     03 FILLER                   PIC X(3)  VALUE " : ".
014300     03 PY-COUNT                 PIC ZZZ,ZZ9.
014400     03 FILLER                   PIC X(40).
014500 LINKAGE SECTION.
014600 COPY MTGCTRS.
014700 COPY MTGRAW.
014800 COPY MTGCARD.
014900 COPY MTGEDIC.
015000 COPY MTGSUBT.
015100 COPY MTGLINK.
015200******************************************************************
015300*    PROCEDURE DIVISION.                                         *
015400******************************************************************
015500 PROCEDURE DIVISION USING MTG-COMMON-COUNTERS
015600                          MTG-COMMON-SWITCHES
015700                          MTG-COMMON-FILE-STATUS
015800                          RAW-CARD-LINE
015900                          RAW-CARD-RECORD
016000                          RAW-CARD-TABLE
016100                          CARD-WORK-TABLE
016200                          EDITION-WORK-TABLE
016300                          SUBTYPE-WORK-TABLE
016400                          LINK-WORK-TABLE.
016500******************************************************************
016600 6000-PRINT-STATISTICS-REPORT.
016700******************************************************************
016800     OPEN OUTPUT STATISTICS-REPORT-FILE.
016900     PERFORM 6100-ACCUMULATE-TOTALS
017000         THRU 6100-ACCUMULATE-TOTALS-EXIT.
017100     PERFORM 6200-COMPUTE-AVERAGE-CMC
017200         THRU 6200-COMPUTE-AVERAGE-CMC-EXIT.
017300     PERFORM 6300-PRINT-HEADER
017400         THRU 6300-PRINT-HEADER-EXIT.
017500     PERFORM 6400-PRINT-SUMMARY-BLOCK
017600         THRU 6400-PRINT-SUMMARY-BLOCK-EXIT.
017700     PERFORM 6500-PRINT-COLOUR-SECTION
017800         THRU 6500-PRINT-COLOUR-SECTION-EXIT.
017900     PERFORM 6600-PRINT-CURVE-SECTION
018000         THRU 6600-PRINT-CURVE-SECTION-EXIT.
018100     PERFORM 6700-PRINT-PRIMARY-TYPE-SECTION
018200         THRU 6700-PRINT-PRIMARY-TYPE-SECTION-EXIT.
018300     CLOSE STATISTICS-REPORT-FILE.
018400     DISPLAY "MTG4-OP6 - STATISTICS REPORT PRINTED - "
018500             RT-TOTAL-CARDS " CARDS".
018600     DISPLAY "MTG4-OP6 - EXTRACT FILE STATUS CARRIED FORWARD - "
018700             FS-RAW-CARD-FILE-1 "/" FS-RAW-CARD-FILE-2.
018800     GOBACK.
018900******************************************************************
019000*    PASS 1 - ACCUMULATE ALL TOTALS IN A SINGLE SCAN
019100******************************************************************
019200 6100-ACCUMULATE-TOTALS.
019300******************************************************************
019400     MOVE ZERO                   TO REPORT-TOTALS.
019500     MOVE ZERO                   TO OUTLIER-CMC-COUNT.
019600     MOVE SPACES                 TO PT-TABLE-ALPHA.
019700     MOVE ZERO                   TO PT-ACTIVE-COUNT.
019800     PERFORM 6105-CLEAR-ONE-CURVE-SLOT
019900         THRU 6105-CLEAR-ONE-CURVE-SLOT-EXIT
020000         VARYING CV-SUB FROM 1 BY 1 UNTIL CV-SUB > 21.
020100     MOVE CARD-FACE-COUNT        TO RT-TOTAL-CARDS.
020200     PERFORM 6110-ACCUMULATE-ONE-CARD
020300         THRU 6110-ACCUMULATE-ONE-CARD-EXIT
020400         VARYING CI FROM 1 BY 1 UNTIL CI > CARD-FACE-COUNT.
020500 6100-ACCUMULATE-TOTALS-EXIT.
020600     EXIT.
020700******************************************************************
020800 6105-CLEAR-ONE-CURVE-SLOT.
020900******************************************************************
021000     MOVE ZERO                   TO MC-CURVE-ENTRY (CV-SUB).
021100 6105-CLEAR-ONE-CURVE-SLOT-EXIT.
021200     EXIT.
021300******************************************************************
021400 6110-ACCUMULATE-ONE-CARD.
021500******************************************************************
021600     ADD CD-T-CMC (CI)           TO RT-CMC-SUM.
021700     IF CD-T-IS-W (CI) = "Y"
021800         ADD 1                   TO RT-WHITE-COUNT
021900     END-IF.
022000     IF CD-T-IS-U (CI) = "Y"
022100         ADD 1                   TO RT-BLUE-COUNT
022200     END-IF.
022300     IF CD-T-IS-B (CI) = "Y"
022400         ADD 1                   TO RT-BLACK-COUNT
022500     END-IF.
022600     IF CD-T-IS-R (CI) = "Y"
022700         ADD 1                   TO RT-RED-COUNT
022800     END-IF.
022900     IF CD-T-IS-G (CI) = "Y"
023000         ADD 1                   TO RT-GREEN-COUNT
023100     END-IF.
023200     IF CD-T-IS-C (CI) = "Y"
023300         ADD 1                   TO RT-COLOURLESS-COUNT
023400     END-IF.
023500     IF CD-T-IS-W (CI) = "N" AND CD-T-IS-U (CI) = "N" AND
023600        CD-T-IS-B (CI) = "N" AND CD-T-IS-R (CI) = "N" AND
023700        CD-T-IS-G (CI) = "N" AND CD-T-IS-C (CI) = "N"
023800         ADD 1                   TO RT-GENERIC-COUNT
023900     END-IF.
024000     IF CD-T-CMC (CI) > 20
024100         ADD 1                   TO OUTLIER-CMC-COUNT
024200     ELSE
024300         SET CV-SUB TO CD-T-CMC (CI)
024400         SET CV-SUB UP BY 1
024500         ADD 1                   TO MC-CURVE-ENTRY (CV-SUB)
024600     END-IF.
024700     PERFORM 6120-SPLIT-PRIMARY-TYPE
024800         THRU 6120-SPLIT-PRIMARY-TYPE-EXIT.
024900 6110-ACCUMULATE-ONE-CARD-EXIT.
025000     EXIT.
025100******************************************************************
025200 6120-SPLIT-PRIMARY-TYPE.
025300******************************************************************
025400     MOVE SPACES                 TO PT-SPLIT-AREA.
025500     MOVE ZERO                   TO PTS-WORD-COUNT.
025600     IF CD-T-PRIMARY-TYPE (CI) = SPACES
025700         GO TO 6120-SPLIT-PRIMARY-TYPE-EXIT
025800     END-IF.
025900     UNSTRING CD-T-PRIMARY-TYPE (CI) DELIMITED BY ALL SPACE
026000         INTO PTS-WORD (1) PTS-WORD (2) PTS-WORD (3)
026100              PTS-WORD (4) PTS-WORD (5)
026200         TALLYING IN PTS-WORD-COUNT.
026300     MOVE PTS-WORD-COUNT         TO PTS-WORD-COUNT-CHECK.
026400     IF PTS-WORD-COUNT-CHECK-ALPHA IS NOT NUMERIC
026500         DISPLAY "MTG4-OP6 - WARNING - PRIMARY TYPE WORD COUNT LOOKS "
026600                 "GARBLED ON CARD FACE " CI " - "
026700                 PTS-WORD-COUNT-CHECK-ALPHA
026800     END-IF.
026900     PERFORM 6130-FIND-OR-ADD-TYPE-WORD
027000         THRU 6130-FIND-OR-ADD-TYPE-WORD-EXIT
027100         VARYING PT-WORD-IDX FROM 1 BY 1
027200         UNTIL PT-WORD-IDX > PTS-WORD-COUNT.
027300 6120-SPLIT-PRIMARY-TYPE-EXIT.
027400     EXIT.
027500******************************************************************
027600 6130-FIND-OR-ADD-TYPE-WORD.
027700******************************************************************
027800     IF PTS-WORD (PT-WORD-IDX) = SPACES
027900         GO TO 6130-FIND-OR-ADD-TYPE-WORD-EXIT
028000     END-IF.
028100     SET PT-WORD-NOT-FOUND          TO TRUE.
028200     SET PT-SUB                     TO 1.
028300     IF PT-ACTIVE-COUNT = ZERO
028400         GO TO 6140-ADD-NEW-TYPE-WORD
028500     END-IF.
028600     SEARCH PT-ENTRY
028700         AT END
028800             CONTINUE
028900         WHEN PT-SUB > PT-ACTIVE-COUNT
029000             CONTINUE
029100         WHEN PT-WORD (PT-SUB) = PTS-WORD (PT-WORD-IDX)
029200             SET PT-WORD-WAS-FOUND  TO TRUE
029300             ADD 1                  TO PT-COUNT (PT-SUB)
029400     END-SEARCH.
029500     IF PT-WORD-NOT-FOUND
029600         GO TO 6140-ADD-NEW-TYPE-WORD
029700     END-IF.
029800     GO TO 6130-FIND-OR-ADD-TYPE-WORD-EXIT.
029900 6140-ADD-NEW-TYPE-WORD.
030000     ADD 1                       TO PT-ACTIVE-COUNT.
030100     MOVE PTS-WORD (PT-WORD-IDX) TO PT-WORD (PT-ACTIVE-COUNT).
030200     MOVE 1                      TO PT-COUNT (PT-ACTIVE-COUNT).
030300 6130-FIND-OR-ADD-TYPE-WORD-EXIT.
030400     EXIT.
030500******************************************************************
030600*    AVERAGE CMC - HALF-UP TO TWO DECIMALS, N/A IF NO CARDS
030700******************************************************************
030800 6200-COMPUTE-AVERAGE-CMC.
030900******************************************************************
031000     SET AVG-CMC-IS-VALID           TO FALSE.
031100     IF RT-TOTAL-CARDS = ZERO
031200         GO TO 6200-COMPUTE-AVERAGE-CMC-EXIT
031300     END-IF.
031400     DIVIDE RT-CMC-SUM BY RT-TOTAL-CARDS
031500         GIVING AVG-CMC-VALUE ROUNDED.
031600     MOVE AVG-CMC-VALUE          TO AVG-CMC-EDIT.
031700     SET AVG-CMC-IS-VALID           TO TRUE.
031800 6200-COMPUTE-AVERAGE-CMC-EXIT.
031900     EXIT.
032000******************************************************************
032100 6300-PRINT-HEADER.
032200******************************************************************
032300     MOVE PRINT-TITLE-LINE       TO REPORT-LINE.
032400     IF REPORT-LINE-KEY = SPACES
032500         DISPLAY "MTG4-OP6 - WARNING - REPORT TITLE LINE CAME OUT "
032600                 "BLANK"
032700     END-IF.
032800     WRITE REPORT-LINE.
032900     MOVE SPACES                 TO REPORT-LINE.
033000     WRITE REPORT-LINE.
033100 6300-PRINT-HEADER-EXIT.
033200     EXIT.
033300******************************************************************
033400 6400-PRINT-SUMMARY-BLOCK.
033500******************************************************************
033600     MOVE RT-TOTAL-CARDS         TO SE-TOTAL-CARDS-EDIT.
033700     MOVE EDITION-TOTAL-COUNT    TO SE-EDITION-COUNT-EDIT.
033800     MOVE SPACES                 TO PRINT-SUMMARY-LINE.
033900     STRING "TOTAL CARDS      : " DELIMITED BY SIZE
034000            SE-TOTAL-CARDS-EDIT  DELIMITED BY SIZE
034100         INTO PRINT-SUMMARY-LINE.
034200     MOVE PRINT-SUMMARY-LINE     TO REPORT-LINE.
034300     WRITE REPORT-LINE.
034400     MOVE SPACES                 TO PRINT-SUMMARY-LINE.
034500     STRING "UNIQUE EDITIONS  : " DELIMITED BY SIZE
034600            SE-EDITION-COUNT-EDIT DELIMITED BY SIZE
034700         INTO PRINT-SUMMARY-LINE.
034800     MOVE PRINT-SUMMARY-LINE     TO REPORT-LINE.
034900     WRITE REPORT-LINE.
035000     MOVE SPACES                 TO PRINT-SUMMARY-LINE.
035100     IF AVG-CMC-IS-VALID
035200         STRING "AVERAGE CMC      : " DELIMITED BY SIZE
035300                AVG-CMC-EDIT         DELIMITED BY SIZE
035400             INTO PRINT-SUMMARY-LINE
035500     ELSE
035600         STRING "AVERAGE CMC      : " DELIMITED BY SIZE
035700                "N/A"                DELIMITED BY SIZE
035800             INTO PRINT-SUMMARY-LINE
035900     END-IF.
036000     MOVE PRINT-SUMMARY-LINE     TO REPORT-LINE.
036100     WRITE REPORT-LINE.
036200     MOVE SPACES                 TO REPORT-LINE.
036300     WRITE REPORT-LINE.
036400 6400-PRINT-SUMMARY-BLOCK-EXIT.
036500     EXIT.
036600******************************************************************
036700 6500-PRINT-COLOUR-SECTION.
036800******************************************************************
036900     IF RT-WHITE-COUNT > ZERO
037000         MOVE "WHITE         " TO PC-LABEL
037100         MOVE RT-WHITE-COUNT  TO PC-COUNT
037200         MOVE PRINT-COLOUR-LINE TO REPORT-LINE
037300         WRITE REPORT-LINE
037400     END-IF.
037500     IF RT-BLUE-COUNT > ZERO
037600         MOVE "BLUE          " TO PC-LABEL
037700         MOVE RT-BLUE-COUNT   TO PC-COUNT
037800         MOVE PRINT-COLOUR-LINE TO REPORT-LINE
037900         WRITE REPORT-LINE
038000     END-IF.
038100     IF RT-BLACK-COUNT > ZERO
038200         MOVE "BLACK         " TO PC-LABEL
038300         MOVE RT-BLACK-COUNT  TO PC-COUNT
038400         MOVE PRINT-COLOUR-LINE TO REPORT-LINE
038500         WRITE REPORT-LINE
038600     END-IF.
038700     IF RT-RED-COUNT > ZERO
038800         MOVE "RED           " TO PC-LABEL
038900         MOVE RT-RED-COUNT    TO PC-COUNT
039000         MOVE PRINT-COLOUR-LINE TO REPORT-LINE
039100         WRITE REPORT-LINE
039200     END-IF.
039300     IF RT-GREEN-COUNT > ZERO
039400         MOVE "GREEN         " TO PC-LABEL
039500         MOVE RT-GREEN-COUNT  TO PC-COUNT
039600         MOVE PRINT-COLOUR-LINE TO REPORT-LINE
039700         WRITE REPORT-LINE
039800     END-IF.
039900     IF RT-COLOURLESS-COUNT > ZERO
040000         MOVE "COLOURLESS    " TO PC-LABEL
040100         MOVE RT-COLOURLESS-COUNT TO PC-COUNT
040200         MOVE PRINT-COLOUR-LINE TO REPORT-LINE
040300         WRITE REPORT-LINE
040400     END-IF.
040500     IF RT-GENERIC-COUNT > ZERO
040600         MOVE "GENERIC       " TO PC-LABEL
040700         MOVE RT-GENERIC-COUNT TO PC-COUNT
040800         MOVE PRINT-COLOUR-LINE TO REPORT-LINE
040900         WRITE REPORT-LINE
041000     END-IF.
041100     MOVE SPACES                 TO REPORT-LINE.
041200     WRITE REPORT-LINE.
041300 6500-PRINT-COLOUR-SECTION-EXIT.
041400     EXIT.
041500******************************************************************
041600 6600-PRINT-CURVE-SECTION.
041700******************************************************************
041800     PERFORM 6610-PRINT-ONE-CURVE-LINE
041900         THRU 6610-PRINT-ONE-CURVE-LINE-EXIT
042000         VARYING CV-SUB FROM 1 BY 1 UNTIL CV-SUB > 21.
042100     PERFORM 6620-PRINT-ONE-OUTLIER
042200         THRU 6620-PRINT-ONE-OUTLIER-EXIT
042300         VARYING CI FROM 1 BY 1 UNTIL CI > CARD-FACE-COUNT.
042400     MOVE SPACES                 TO REPORT-LINE.
042500     WRITE REPORT-LINE.
042600 6600-PRINT-CURVE-SECTION-EXIT.
042700     EXIT.
042800******************************************************************
042900 6610-PRINT-ONE-CURVE-LINE.
043000******************************************************************
043100     IF MC-CURVE-ENTRY (CV-SUB) = ZERO
043200         GO TO 6610-PRINT-ONE-CURVE-LINE-EXIT
043300     END-IF.
043400     COMPUTE PL-CMC-VALUE = CV-SUB - 1.
043500     MOVE MC-CURVE-ENTRY (CV-SUB) TO PL-COUNT.
043600     MOVE PRINT-CURVE-LINE       TO REPORT-LINE.
043700     WRITE REPORT-LINE.
043800 6610-PRINT-ONE-CURVE-LINE-EXIT.
043900     EXIT.
044000******************************************************************
044100 6620-PRINT-ONE-OUTLIER.
044200******************************************************************
044300     IF CD-T-CMC (CI) NOT > 20
044400         GO TO 6620-PRINT-ONE-OUTLIER-EXIT
044500     END-IF.
044600     MOVE CD-T-NAME (CI)         TO PO-NAME.
044700     MOVE CD-T-CMC (CI)          TO PO-CMC-VALUE.
044800     MOVE PRINT-OUTLIER-LINE     TO REPORT-LINE.
044900     WRITE REPORT-LINE.
045000 6620-PRINT-ONE-OUTLIER-EXIT.
045100     EXIT.
045200******************************************************************
045300 6700-PRINT-PRIMARY-TYPE-SECTION.
045400******************************************************************
045500     PERFORM 6710-PRINT-ONE-TYPE-LINE
045600         THRU 6710-PRINT-ONE-TYPE-LINE-EXIT
045700         VARYING PT-SUB FROM 1 BY 1 UNTIL PT-SUB > PT-ACTIVE-COUNT.
045800 6700-PRINT-PRIMARY-TYPE-SECTION-EXIT.
045900     EXIT.
046000******************************************************************
046100 6710-PRINT-ONE-TYPE-LINE.
046200******************************************************************
046300     MOVE PT-WORD (PT-SUB)       TO PY-WORD.
046400     MOVE PT-COUNT (PT-SUB)      TO PY-COUNT.
046500     MOVE PRINT-TYPE-LINE        TO REPORT-LINE.
046600     WRITE REPORT-LINE.
046700 6710-PRINT-ONE-TYPE-LINE-EXIT.
046800     EXIT.

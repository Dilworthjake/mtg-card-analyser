000100******************************************************************
000200*    MTGRAW  -  RAW CARD RECORD LAYOUT AND WORKING TABLE.
000300*    ONE ROW PER RAW CARD AS SCRAPED INTO THE NIGHTLY EXTRACT
000400*    FILE.  NAME/EDITION/TYPE/MANA-COST MAY ALL CARRY THE "//"
000500*    TWO-FACE MARKER; PRICE IS CARRIED THROUGH ONLY SO THE
000600*    EXTRACT RECORD COUNT TIES TO THE SOURCE FILE COLUMN COUNT -
000700*    IT IS NEVER USED BY A DOWNSTREAM PHASE.
000800*------------------------------------------------------------------
000900*    CHANGE LOG
001000*    10 MAR 94  CR   INITIAL LAYOUT, FIVE COLUMN RAW EXTRACT.
001100*    02 JUN 94  CR   WIDENED RC-MANA-COST TO X(40) - SOME DOUBLE
001200*                    FACED CARDS WERE TRUNCATING.
001300*    14 SEP 95  AM   ADDED RC-LINE-BUFFER REDEFINES FOR THE
001400*                    UNSTRING OF THE DELIMITED INPUT LINE.
001500******************************************************************
001600 01  RAW-CARD-LINE.
001700     03 RC-LINE-BUFFER           PIC X(240).
001800     03 FILLER                   PIC X(40).
001900*
002000 01  RAW-CARD-RECORD.
002100     03 RC-NAME                  PIC X(60).
002200     03 RC-EDITION                   PIC X(60).
002300     03 RC-PRICE                 PIC X(10).
002400     03 RC-TYPE                  PIC X(60).
002500     03 RC-MANA-COST              PIC X(40).
002600     03 FILLER                   PIC X(10).
002700*
002800 01  RAW-CARD-TABLE.
002900     03 RAW-CARD-ENTRY OCCURS 1 TO 20000 TIMES
003000                       DEPENDING ON RAW-RECORD-COUNT
003100                       INDEXED BY RC-IDX.
003200         05 RC-T-NAME             PIC X(60).
003300         05 RC-T-EDITION              PIC X(60).
003400         05 RC-T-PRICE            PIC X(10).
003500         05 RC-T-TYPE             PIC X(60).
003600         05 RC-T-MANA-COST         PIC X(40).
003700         05 FILLER                PIC X(10).

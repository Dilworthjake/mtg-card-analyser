000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION.                                   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MTG4-OP4.
000800 AUTHOR.         A. MORALES.
000900 INSTALLATION.   CARTA MAGICA HOBBY SUPPLY - DATA PROCESSING.
001000 DATE-WRITTEN.   21 NOV 1996.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001300******************************************************************
001400*    OP4 BUILDS THE EDITION DIMENSION FROM THE WORKING EDITION    *
001500*    NAME OP2 LEFT ON EACH CARD FACE, THEN REWRITES EVERY FACE'S  *
001600*    EDITION COLUMN AS THE SURROGATE EDITION-ID.  EDITION-ID IS   *
001700*    ASSIGNED IN ORDER OF FIRST APPEARANCE SCANNING THE CARD      *
001800*    TABLE BY ASCENDING CARD-ID, SAME RULE AS OP3 USES FOR        *
001900*    SUBTYPE-ID.  RUNS AFTER OP3 SO THE SMALLER SUBTYPE-LIST      *
002000*    WORKING COLUMN IS ALREADY GONE BEFORE THIS SCAN.              *
002100*------------------------------------------------------------------
002200*    CHANGE LOG
002300*    21 NOV 96  AM   INITIAL VERSION - SPLIT OUT OF THE OLD OP2
002400*                    EDITION-NAME-ONLY COLUMN WHEN THE LOOKUP
002500*                    TABLE WAS ADDED.
002600*    08 JAN 99  RT   Y2K REVIEW - NO DATE FIELDS PRESENT, NO
002700*                    CHANGE REQUIRED.
002800*    11 SEP 02  RT   TCK-4612 - FOLD EDITION NAME TO UPPERCASE
002900*                    BEFORE COMPARE/INSERT SO MIXED-CASE SCRAPER
003000*                    ROWS STOP CREATING DUPLICATE EDITIONS.  ALSO
003100*                    DROPPED THE UNUSED ED-SEARCH-SAVE-ID FIELD -
003200*                    WRITTEN ON EVERY FOUND-MATCH BUT NEVER READ -
003300*                    AND ADDED A TRAILER LINE SHOWING THE RAW
003400*                    EXTRACT FILE STATUS WE CARRIED FORWARD.  ALSO
003500*                    FLAGS AN EDITION NAME THAT COMES IN NUMERIC
003600*                    OR BLANK IN FRONT - SCRAPER MIS-ALIGNMENT TELL.
003700*    04 MAR 03  RT   TCK-4619 - TOOK THE UPPERCASE FOLD BACK OUT -
003800*                    DOWNSTREAM REPORTING WANTS THE EDITION NAME
003900*                    EXACTLY AS THE EXTRACT CARRIES IT, NOT FORCED
004000*                    TO CAPS, SO THE COMPARE AND THE STORED ROW
004100*                    BOTH USE THE NAME AS RECEIVED NOW.  ALSO ADDED
004200*                    A LENGTH CHECK ON THE INCOMING NAME AHEAD OF
004300*                    THE COMPARE.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-4381.
004800 OBJECT-COMPUTER.    IBM-4381.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300******************************************************************
005400*    DATA DIVISION.                                              *
005500******************************************************************
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 01  FILLER                      PIC X(24) VALUE
005900     "** PROGRAM MTG4-OP4 **".
006000 77  CI                          PIC 9(5)  COMP VALUE ZERO.
006100 01  EDITION-FOUND-SWITCH        PIC X(1)  VALUE "N".
006200     88 EDITION-WAS-FOUND            VALUE "Y".
006300     88 EDITION-NOT-FOUND            VALUE "N".
006400 77  CURRENT-EDITION-ID          PIC 9(4)  COMP VALUE ZERO.
006500*-----------------------------------------------------------------
006600*    04 MAR 03 RT - TCK-4619 - EDITION NAME WORK AREA.  THE NAME
006700*    IS COMPARED AND STORED EXACTLY AS THE EXTRACT CARRIES IT -
006800*    SEE THE CHANGE LOG ENTRY BELOW FOR WHY THE CASE-FOLD THAT
006900*    USED TO LIVE HERE WAS TAKEN BACK OUT.
007000*-----------------------------------------------------------------
007100 01  EDITION-COMPARE-AREA.
007200     03 EC-NAME-WORK             PIC X(60).
007300     03 FILLER                   PIC X(10).
007400 01  FILLER REDEFINES EDITION-COMPARE-AREA.
007500     03 EDITION-COMPARE-AREA-ALPHA PIC X(70).
007600 01  FILLER REDEFINES EDITION-COMPARE-AREA.
007700     03 EC-NAME-FIRST-CHAR       PIC X(1).
007800     03 FILLER                   PIC X(69).
007900 01  EDITION-NAME-LENGTH-CHECK-AREA.
008000     03 EDITION-NAME-LENGTH-CHECK PIC 9(2)  COMP.
008100     03 EDITION-NAME-LENGTH-CHECK-ALPHA
008200             REDEFINES EDITION-NAME-LENGTH-CHECK PIC X(02).
008300 LINKAGE SECTION.
008400 COPY MTGCTRS.
008500 COPY MTGRAW.
008600 COPY MTGCARD.
008700 COPY MTGEDIC.
008800 COPY MTGSUBT.
008900 COPY MTGLINK.
009000******************************************************************
009100*    PROCEDURE DIVISION.                                         *
009200******************************************************************
009300 PROCEDURE DIVISION USING MTG-COMMON-COUNTERS
009400                          MTG-COMMON-SWITCHES
009500                          MTG-COMMON-FILE-STATUS
009600                          RAW-CARD-LINE
009700                          RAW-CARD-RECORD
009800                          RAW-CARD-TABLE
009900                          CARD-WORK-TABLE
010000                          EDITION-WORK-TABLE
010100                          SUBTYPE-WORK-TABLE
010200                          LINK-WORK-TABLE.
010300******************************************************************
010400 4000-NORMALISE-ALL-EDITIONS.
010500******************************************************************
010600     MOVE ZERO                   TO EDITION-TOTAL-COUNT.
010700     PERFORM 4050-PROCESS-ONE-CARD-FACE
010800         THRU 4050-PROCESS-ONE-CARD-FACE-EXIT
010900         VARYING CI FROM 1 BY 1 UNTIL CI > CARD-FACE-COUNT.
011000     DISPLAY "MTG4-OP4 - EDITION DIMENSION BUILT - "
011100             EDITION-TOTAL-COUNT " EDITIONS".
011200     DISPLAY "MTG4-OP4 - EXTRACT FILE STATUS CARRIED FORWARD - "
011300             FS-RAW-CARD-FILE-1 "/" FS-RAW-CARD-FILE-2.
011400     GOBACK.
011500******************************************************************
011600 4050-PROCESS-ONE-CARD-FACE.
011700******************************************************************
011800     IF CD-T-EDITION-NAME-WK (CI) = SPACES
011900         MOVE ZERO               TO CD-T-EDITION-ID (CI)
012000         GO TO 4050-PROCESS-ONE-CARD-FACE-EXIT
012100     END-IF.
012200     PERFORM 4100-FIND-OR-ADD-EDITION
012300         THRU 4100-FIND-OR-ADD-EDITION-EXIT.
012400     MOVE CURRENT-EDITION-ID     TO CD-T-EDITION-ID (CI).
012500 4050-PROCESS-ONE-CARD-FACE-EXIT.
012600     EXIT.
012700******************************************************************
012800*    EDITION DIMENSION BUILD - FIRST-APPEARANCE ASSIGNMENT
012900******************************************************************
013000 4100-FIND-OR-ADD-EDITION.
013100******************************************************************
013200     MOVE SPACES                 TO EDITION-COMPARE-AREA-ALPHA.
013300     MOVE CD-T-EDITION-NAME-WK (CI) TO EC-NAME-WORK.
013400     IF EC-NAME-FIRST-CHAR IS NUMERIC OR EC-NAME-FIRST-CHAR = SPACE
013500         DISPLAY "MTG4-OP4 - WARNING - EDITION NAME LOOKS MALFORMED "
013600                 "ON CARD FACE " CI " - " EC-NAME-WORK
013700     END-IF.
013800     MOVE ZERO                      TO EDITION-NAME-LENGTH-CHECK.
013900     INSPECT EC-NAME-WORK TALLYING EDITION-NAME-LENGTH-CHECK
014000             FOR CHARACTERS BEFORE INITIAL SPACE.
014100     IF EDITION-NAME-LENGTH-CHECK-ALPHA IS NOT NUMERIC
014200         DISPLAY "MTG4-OP4 - WARNING - EDITION NAME LENGTH LOOKS "
014300                 "GARBLED ON CARD FACE " CI " - "
014400                 EDITION-NAME-LENGTH-CHECK-ALPHA
014500     END-IF.
014600     SET EDITION-NOT-FOUND          TO TRUE.
014700     SET ED-IDX                     TO 1.
014800     IF EDITION-TOTAL-COUNT = ZERO
014900         GO TO 4110-ADD-NEW-EDITION
015000     END-IF.
015100     SEARCH ED-T-ENTRY
015200         AT END
015300             CONTINUE
015400         WHEN ED-T-NAME (ED-IDX) = EC-NAME-WORK
015500             SET EDITION-WAS-FOUND  TO TRUE
015600             MOVE ED-T-ID (ED-IDX)  TO CURRENT-EDITION-ID
015700     END-SEARCH.
015800     IF EDITION-NOT-FOUND
015900         GO TO 4110-ADD-NEW-EDITION
016000     END-IF.
016100     GO TO 4100-FIND-OR-ADD-EDITION-EXIT.
016200 4110-ADD-NEW-EDITION.
016300     ADD 1                       TO EDITION-TOTAL-COUNT.
016400     MOVE EDITION-TOTAL-COUNT    TO ED-T-ID (EDITION-TOTAL-COUNT).
016500     MOVE EC-NAME-WORK
016600                                 TO ED-T-NAME (EDITION-TOTAL-COUNT).
016700     MOVE EDITION-TOTAL-COUNT    TO CURRENT-EDITION-ID.
016800 4100-FIND-OR-ADD-EDITION-EXIT.
016900     EXIT.

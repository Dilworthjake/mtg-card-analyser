000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION.                                   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MTG4-OP2.
000800 AUTHOR.         C. RUZ.
000900 INSTALLATION.   CARTA MAGICA HOBBY SUPPLY - DATA PROCESSING.
001000 DATE-WRITTEN.   10 MAR 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001300******************************************************************
001400*    OP2 IS THE CLEANER / FACE-PROCESSOR STEP.  FOR EVERY RAW    *
001500*    CARD EXTRACTED BY OP1 IT STRIPS THE EDITION NOISE PREFIX,   *
001600*    SPLITS DOUBLE-FACED CARDS INTO TWO CARD-FACE ROWS, PARSES   *
001700*    THE FREE-TEXT TYPE LINE AND THE SYMBOL MANA COST, AND       *
001800*    ASSIGNS THE SURROGATE CARD-ID.  THIS IS THE BIGGEST STEP IN *
001900*    THE CHAIN - IT WAS THE BIGGEST OPTION PROGRAM IN THE         *
002000*    PREVIOUS SYSTEM THIS SHOP RAN TOO.                          *
002100*------------------------------------------------------------------
002200*    CHANGE LOG
002300*    10 MAR 94  CR   INITIAL VERSION - SINGLE-FACE CARDS ONLY.
002400*    02 JUN 94  CR   ADDED edition cleanup (strip scraper prefix).
002500*    14 SEP 95  AM   ADDED TWO-FACE CARD SPLIT AND THE MALFORMED
002600*                    CARD SKIP/WARNING PATH.
002700*    21 NOV 96  AM   ADDED TYPE-LINE PARSER (SUPER/PRIMARY/SUB).
002800*    08 JAN 99  RT   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002900*                    NO CHANGE REQUIRED.
003000*    19 JUL 01  RT   ADDED MANA-COST PARSER (CMC, GENERIC MANA,
003100*                    COLOUR FLAGS, HYBRID/X FLAGS) - REQUEST
003200*                    TCK-4471.
003210*    14 NOV 02  RT   TCK-4603 - EDITION PREFIX STRIP WAS DROPPING
003220*                    THE FIRST LETTER OF THE EDITION NAME (OFF BY
003230*                    ONE ON THE SUBSTRING START).  RELOAD-AND-
003240*                    COMPARE ON THE FULL EDITION LOOKUP TABLE
003250*                    SHOWED EVERY ROW ONE CHARACTER SHORT.
003260*    14 NOV 02  RT   TCK-4604 - TYPE LINE PARSER ONLY SPLIT ON
003270*                    THE HYPHEN.  SCRAPER FEED STARTED CARRYING
003280*                    AN EM-DASH ON SOME ROWS AND THOSE CARDS CAME
003290*                    THROUGH WITH NO SUBTYPES AT ALL.  NOW TRIES
003291*                    THE EM-DASH WHEN THE HYPHEN SPLIT FINDS
003292*                    NOTHING.
003293*    11 SEP 02  RT   TCK-4609 - HOUSEKEEPING PASS - COLLAPSED THE
003294*                    SIX SEPARATE COLOUR-LETTER IF'S IN 2526 INTO
003295*                    ONE TABLE LOOKUP AND ONE BULK CLEAR OF THE
003296*                    FACE-SPLIT WORK AREA IN PLACE OF THREE.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-4381.
003700 OBJECT-COMPUTER.    IBM-4381.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200******************************************************************
004300*    DATA DIVISION.                                              *
004400******************************************************************
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  FILLER                      PIC X(24) VALUE
004800     "** PROGRAM MTG4-OP2 **".
004900 77  RI                          PIC 9(5)  COMP VALUE ZERO.
005200*-----------------------------------------------------------------
005300*    EDITION CLEANUP WORK AREA
005400*-----------------------------------------------------------------
005500 01  EDIT-PREFIX-AREA.
005600     03 EDIT-PREFIX              PIC X(28) VALUE
005700         "Cheapest Recent Printing - ".
005800     03 EDIT-PREFIX-LEN          PIC 9(2)  COMP VALUE 27.
005900     03 EDIT-WORK-EDITION        PIC X(60).
006000*-----------------------------------------------------------------
006100*    FACE-SPLIT WORK AREA
006200*-----------------------------------------------------------------
006300 01  FACE-SPLIT-AREA.
006400     03 FS-SLASH-COUNT           PIC 9(3)  COMP VALUE ZERO.
006450     03 FS-SPLIT-PARTS.
006500         05 FS-NAME-PART-1       PIC X(60).
006600         05 FS-NAME-PART-2       PIC X(60).
006700         05 FS-NAME-PART-3       PIC X(60).
006800         05 FS-TYPE-PART-1       PIC X(60).
006900         05 FS-TYPE-PART-2       PIC X(60).
007000         05 FS-TYPE-PART-3       PIC X(60).
007100         05 FS-MANA-PART-1       PIC X(40).
007200         05 FS-MANA-PART-2       PIC X(40).
007300         05 FS-MANA-PART-3       PIC X(40).
007350     03 FS-ALL-PARTS-ALPHA REDEFINES FS-SPLIT-PARTS PIC X(480).
007700*-----------------------------------------------------------------
007800*    TYPE-LINE PARSER WORK AREA
007900*-----------------------------------------------------------------
008000 01  TYPE-LINE-AREA.
008100     03 TL-TYPE-TRIMMED          PIC X(60).
008200     03 TL-MAIN-PART             PIC X(60).
008300     03 TL-SUBTYPE-PART          PIC X(60).
008600     03 TL-WORD-TABLE.
008700         05 TL-WORD OCCURS 10 TIMES  PIC X(20).
009000     03 TL-UPPER-WORD            PIC X(20).
009100     03 TL-SUPER-TYPE-OUT        PIC X(30).
009200     03 TL-PRIMARY-TYPE-OUT      PIC X(30).
009300     03 TL-SUBTYPE-LIST-OUT      PIC X(120).
009320     03 TYPE-LINE-PARM           PIC X(60).
009330 77  TL-POINTER                  PIC 9(3)  COMP.
009340 77  TL-DELIM-COUNT              PIC 9(3)  COMP.
009350 77  TL-WORD-COUNT               PIC 9(2)  COMP.
009360 77  TL-WORD-IDX                 PIC 9(2)  COMP.
009400 01  SUPER-TYPE-LITERAL-TABLE.
009500     03 FILLER                   PIC X(10) VALUE "BASIC".
009600     03 FILLER                   PIC X(10) VALUE "LEGENDARY".
009700     03 FILLER                   PIC X(10) VALUE "ONGOING".
009800     03 FILLER                   PIC X(10) VALUE "SNOW".
009900     03 FILLER                   PIC X(10) VALUE "WORLD".
010000     03 FILLER                   PIC X(10) VALUE "TRIBAL".
010100     03 FILLER                   PIC X(10) VALUE "PLANE".
010200 01  FILLER REDEFINES SUPER-TYPE-LITERAL-TABLE.
010300     03 SUPER-TYPE-ENTRY OCCURS 7 TIMES
010400                         INDEXED BY SUP-IDX  PIC X(10).
010500*-----------------------------------------------------------------
010600*    MANA-COST PARSER WORK AREA
010700*-----------------------------------------------------------------
010800 01  MANA-COST-AREA.
010900     03 MC-TOKEN-TABLE.
011000         05 MC-TOKEN OCCURS 20 TIMES PIC X(10).
011300     03 MC-SYMBOL-PART           PIC X(08).
011500     03 MC-SYMBOL-UPPER          PIC X(08).
011600     03 MC-HYBRID-LEFT           PIC X(08).
011700     03 MC-HYBRID-RIGHT          PIC X(08).
012000     03 MC-TOKEN-HEAD-6          PIC X(06).
012100     03 MC-NUMERIC-VALUE         PIC 9(3).
012130     03 MANA-COST-PARM           PIC X(40).
012160     03 COLOUR-PARM              PIC X(01).
012180     03 WS-COLOUR-MATCHED        PIC X(01).
012190 77  MC-TOKEN-COUNT              PIC 9(2)  COMP.
012192 77  MC-TOKEN-IDX                PIC 9(2)  COMP.
012194 77  MC-SYMBOL-LEN               PIC 9(2)  COMP.
012196 77  MC-HYBRID-POINTER           PIC 9(2)  COMP.
012198 77  MC-HYBRID-DELIM-CNT         PIC 9(2)  COMP.
012200 01  MANA-COLOUR-LITERAL-TABLE.
012300     03 FILLER                   PIC X(1) VALUE "W".
012400     03 FILLER                   PIC X(1) VALUE "U".
012500     03 FILLER                   PIC X(1) VALUE "B".
012600     03 FILLER                   PIC X(1) VALUE "R".
012700     03 FILLER                   PIC X(1) VALUE "G".
012800     03 FILLER                   PIC X(1) VALUE "C".
012900 01  FILLER REDEFINES MANA-COLOUR-LITERAL-TABLE.
013000     03 MANA-COLOUR-ENTRY OCCURS 6 TIMES
013100                          INDEXED BY COL-IDX  PIC X(1).
013400 LINKAGE SECTION.
013500 COPY MTGCTRS.
013510 COPY MTGRAW.
013540 COPY MTGCARD.
013550 COPY MTGEDIC.
013560 COPY MTGSUBT.
013570 COPY MTGLINK.
013600******************************************************************
013700*    PROCEDURE DIVISION.                                         *
013800******************************************************************
013900 PROCEDURE DIVISION USING MTG-COMMON-COUNTERS
014000                          MTG-COMMON-SWITCHES
014100                          MTG-COMMON-FILE-STATUS
014110                          RAW-CARD-LINE
014120                          RAW-CARD-RECORD
014130                          RAW-CARD-TABLE
014140                          CARD-WORK-TABLE
014150                          EDITION-WORK-TABLE
014160                          SUBTYPE-WORK-TABLE
014170                          LINK-WORK-TABLE.
014200******************************************************************
014300 2000-PROCESS-ALL-RAW-RECORDS.
014400******************************************************************
014500     MOVE ZERO                   TO CARD-FACE-COUNT.
014600     MOVE ZERO                   TO SKIP-CARD-COUNT.
014700     PERFORM 2050-PROCESS-ONE-RAW-RECORD
014800         THRU 2050-PROCESS-ONE-RAW-RECORD-EXIT
014900         VARYING RI FROM 1 BY 1 UNTIL RI > RAW-RECORD-COUNT.
015000     DISPLAY "MTG4-OP2 - CLEANED " CARD-FACE-COUNT
015100             " CARD FACES, SKIPPED " SKIP-CARD-COUNT
015200             " MALFORMED CARDS".
015300     GOBACK.
015400******************************************************************
015500 2050-PROCESS-ONE-RAW-RECORD.
015600******************************************************************
015700     PERFORM 2100-STRIP-EDITION-PREFIX
015800         THRU 2100-STRIP-EDITION-PREFIX-EXIT.
015900     PERFORM 2150-DEFAULT-EMPTY-FIELDS
016000         THRU 2150-DEFAULT-EMPTY-FIELDS-EXIT.
016100     PERFORM 2200-SPLIT-CARD-FACES
016200         THRU 2200-SPLIT-CARD-FACES-EXIT.
016300 2050-PROCESS-ONE-RAW-RECORD-EXIT.
016400     EXIT.
016500******************************************************************
016600 2100-STRIP-EDITION-PREFIX.
016700******************************************************************
016800     MOVE RC-T-EDITION (RI)      TO EDIT-WORK-EDITION.
016810*    14 NOV 02 RT - TCK-4603 - START OF REMAINDER IS PREFIX-LEN+1,
016820*    NOT +2.  THE PREFIX OCCUPIES POSITIONS 1 THRU PREFIX-LEN.
016900     IF EDIT-WORK-EDITION (1:EDIT-PREFIX-LEN) = EDIT-PREFIX
017000                                               (1:EDIT-PREFIX-LEN)
017100         MOVE EDIT-WORK-EDITION (EDIT-PREFIX-LEN + 1:)
017200                                  TO RC-T-EDITION (RI)
017300     END-IF.
017400 2100-STRIP-EDITION-PREFIX-EXIT.
017500     EXIT.
017600******************************************************************
017700 2150-DEFAULT-EMPTY-FIELDS.
017800******************************************************************
017900     IF RC-T-TYPE (RI) = SPACES
018000         MOVE SPACES             TO RC-T-TYPE (RI)
018100     END-IF.
018200     IF RC-T-MANA-COST (RI) = SPACES
018300         MOVE SPACES             TO RC-T-MANA-COST (RI)
018400     END-IF.
018500 2150-DEFAULT-EMPTY-FIELDS-EXIT.
018600     EXIT.
018700******************************************************************
018800 2200-SPLIT-CARD-FACES.
018900******************************************************************
018910*    11 SEP 02 RT - TCK-4609 - ONE BULK CLEAR OF THE WHOLE
018920*    FACE-SPLIT WORK AREA UP FRONT INSTEAD OF THREE SEPARATE
018930*    MOVE SPACES IN 2210/2220/2230 - SAME RESULT, ONE STATEMENT.
019000     MOVE ZERO                   TO FS-SLASH-COUNT.
019010     MOVE SPACES                 TO FS-ALL-PARTS-ALPHA.
019100     INSPECT RC-T-TYPE (RI) TALLYING FS-SLASH-COUNT
019200             FOR ALL "//".
019300     IF FS-SLASH-COUNT = ZERO
019400         PERFORM 2260-EMIT-SINGLE-FACE
019500             THRU 2260-EMIT-SINGLE-FACE-EXIT
019600     ELSE
019700         SET MALFORMED-CARD-NO   TO TRUE
019800         PERFORM 2210-SPLIT-NAME-ON-SLASH
019900             THRU 2210-SPLIT-NAME-ON-SLASH-EXIT
020000         PERFORM 2220-SPLIT-TYPE-ON-SLASH
020100             THRU 2220-SPLIT-TYPE-ON-SLASH-EXIT
020200         IF MALFORMED-CARD-YES
020300             PERFORM 2290-SKIP-MALFORMED-CARD
020400                 THRU 2290-SKIP-MALFORMED-CARD-EXIT
020500         ELSE
020600             PERFORM 2230-SPLIT-MANA-ON-SLASH
020700                 THRU 2230-SPLIT-MANA-ON-SLASH-EXIT
020800             PERFORM 2240-EMIT-FACE-ONE
020900                 THRU 2240-EMIT-FACE-ONE-EXIT
021000             PERFORM 2250-EMIT-FACE-TWO
021100                 THRU 2250-EMIT-FACE-TWO-EXIT
021200         END-IF
021300     END-IF.
021400 2200-SPLIT-CARD-FACES-EXIT.
021500     EXIT.
021600******************************************************************
021700 2210-SPLIT-NAME-ON-SLASH.
021800******************************************************************
022100     UNSTRING RC-T-NAME (RI) DELIMITED BY "//"
022200         INTO FS-NAME-PART-1 FS-NAME-PART-2 FS-NAME-PART-3.
022300     IF FS-NAME-PART-2 = SPACES OR FS-NAME-PART-3 NOT = SPACES
022400         SET MALFORMED-CARD-YES  TO TRUE
022500     END-IF.
022600 2210-SPLIT-NAME-ON-SLASH-EXIT.
022700     EXIT.
022800******************************************************************
022900 2220-SPLIT-TYPE-ON-SLASH.
023000******************************************************************
023300     UNSTRING RC-T-TYPE (RI) DELIMITED BY "//"
023400         INTO FS-TYPE-PART-1 FS-TYPE-PART-2 FS-TYPE-PART-3.
023500     IF FS-TYPE-PART-2 = SPACES OR FS-TYPE-PART-3 NOT = SPACES
023600         SET MALFORMED-CARD-YES  TO TRUE
023700     END-IF.
023800     IF MALFORMED-CARD-YES
023900         DISPLAY "MTG4-OP2 - WARNING - MALFORMED FACE SPLIT - "
024000                 RC-T-NAME (RI)
024100     END-IF.
024200 2220-SPLIT-TYPE-ON-SLASH-EXIT.
024300     EXIT.
024400******************************************************************
024500 2230-SPLIT-MANA-ON-SLASH.
024600******************************************************************
024900     IF RC-T-MANA-COST (RI) = SPACES
025000         CONTINUE
025100     ELSE
025200         UNSTRING RC-T-MANA-COST (RI) DELIMITED BY "//"
025300             INTO FS-MANA-PART-1 FS-MANA-PART-2 FS-MANA-PART-3
025400     END-IF.
025500     IF FS-MANA-PART-2 = SPACES
025600         MOVE RC-T-MANA-COST (RI) TO FS-MANA-PART-1
025700         MOVE SPACES              TO FS-MANA-PART-2
025800     END-IF.
025900 2230-SPLIT-MANA-ON-SLASH-EXIT.
026000     EXIT.
026100******************************************************************
026200 2240-EMIT-FACE-ONE.
026300******************************************************************
026400     ADD 1                       TO CARD-FACE-COUNT.
026500     MOVE RC-T-EDITION (RI)      TO CD-T-EDITION-NAME-WK
026600                                     (CARD-FACE-COUNT).
026700     MOVE FS-NAME-PART-1         TO CD-T-NAME (CARD-FACE-COUNT).
026750     MOVE FS-TYPE-PART-1         TO TYPE-LINE-PARM.
026800     PERFORM 2400-PARSE-TYPE-LINE
026900         THRU 2490-PARSE-TYPE-LINE-EXIT.
026950     MOVE FS-MANA-PART-1         TO MANA-COST-PARM.
027100     PERFORM 2500-PARSE-MANA-COST
027200         THRU 2590-PARSE-MANA-COST-EXIT.
027400     PERFORM 2310-MOVE-PARSED-FIELDS-TO-TABLE
027500         THRU 2310-MOVE-PARSED-FIELDS-TO-TABLE-EXIT.
027600 2240-EMIT-FACE-ONE-EXIT.
027700     EXIT.
027800******************************************************************
027900 2250-EMIT-FACE-TWO.
028000******************************************************************
028100     ADD 1                       TO CARD-FACE-COUNT.
028200     MOVE RC-T-EDITION (RI)      TO CD-T-EDITION-NAME-WK
028300                                     (CARD-FACE-COUNT).
028400     MOVE FS-NAME-PART-2         TO CD-T-NAME (CARD-FACE-COUNT).
028450     MOVE FS-TYPE-PART-2         TO TYPE-LINE-PARM.
028500     PERFORM 2400-PARSE-TYPE-LINE
028600         THRU 2490-PARSE-TYPE-LINE-EXIT.
028650     MOVE FS-MANA-PART-2         TO MANA-COST-PARM.
028800     PERFORM 2500-PARSE-MANA-COST
028900         THRU 2590-PARSE-MANA-COST-EXIT.
029100     PERFORM 2310-MOVE-PARSED-FIELDS-TO-TABLE
029200         THRU 2310-MOVE-PARSED-FIELDS-TO-TABLE-EXIT.
029300 2250-EMIT-FACE-TWO-EXIT.
029400     EXIT.
029500******************************************************************
029600 2260-EMIT-SINGLE-FACE.
029700******************************************************************
029800     ADD 1                       TO CARD-FACE-COUNT.
029900     MOVE RC-T-EDITION (RI)      TO CD-T-EDITION-NAME-WK
030000                                     (CARD-FACE-COUNT).
030100     MOVE RC-T-NAME (RI)         TO CD-T-NAME (CARD-FACE-COUNT).
030150     MOVE RC-T-TYPE (RI)         TO TYPE-LINE-PARM.
030200     PERFORM 2400-PARSE-TYPE-LINE
030300         THRU 2490-PARSE-TYPE-LINE-EXIT.
030450     MOVE RC-T-MANA-COST (RI)    TO MANA-COST-PARM.
030500     PERFORM 2500-PARSE-MANA-COST
030600         THRU 2590-PARSE-MANA-COST-EXIT.
030800     PERFORM 2310-MOVE-PARSED-FIELDS-TO-TABLE
030900         THRU 2310-MOVE-PARSED-FIELDS-TO-TABLE-EXIT.
031000 2260-EMIT-SINGLE-FACE-EXIT.
031100     EXIT.
031200******************************************************************
031300 2290-SKIP-MALFORMED-CARD.
031400******************************************************************
031500     ADD 1                       TO SKIP-CARD-COUNT.
031600 2290-SKIP-MALFORMED-CARD-EXIT.
031700     EXIT.
031800******************************************************************
032100*    CARD-ID IS THE TABLE SUBSCRIPT ITSELF (THE TABLE IS BUILT IN
032200*    EMISSION ORDER), SO THE ID COLUMN IS FILLED IN 2310 RATHER
032300*    THAN RECOMPUTED HERE.
032400******************************************************************
032500 2310-MOVE-PARSED-FIELDS-TO-TABLE.
032600******************************************************************
032700     MOVE CARD-FACE-COUNT        TO CD-T-CARD-ID (CARD-FACE-COUNT).
032800     MOVE TL-SUPER-TYPE-OUT      TO CD-T-SUPER-TYPE
032900                                     (CARD-FACE-COUNT).
033000     MOVE TL-PRIMARY-TYPE-OUT    TO CD-T-PRIMARY-TYPE
033100                                     (CARD-FACE-COUNT).
033200     MOVE TL-SUBTYPE-LIST-OUT    TO CD-T-SUBTYPE-LIST-WK
033300                                     (CARD-FACE-COUNT).
033400     MOVE ZERO                   TO CD-T-EDITION-ID
033500                                     (CARD-FACE-COUNT).
033600 2310-MOVE-PARSED-FIELDS-TO-TABLE-EXIT.
033700     EXIT.
033800******************************************************************
033900*    TYPE-LINE PARSER - 2400 THRU 2490
034000******************************************************************
034100 2400-PARSE-TYPE-LINE.
034200******************************************************************
034300     MOVE ZERO                   TO CD-T-CMC (CARD-FACE-COUNT).
034400     MOVE SPACES                 TO TL-SUPER-TYPE-OUT
034500                                     TL-PRIMARY-TYPE-OUT
034600                                     TL-SUBTYPE-LIST-OUT.
034700     MOVE TYPE-LINE-PARM         TO TL-TYPE-TRIMMED.
034800     IF TL-TYPE-TRIMMED = SPACES
034900         GO TO 2490-PARSE-TYPE-LINE-EXIT
035000     END-IF.
035100     MOVE 1                      TO TL-POINTER.
035200     MOVE ZERO                   TO TL-DELIM-COUNT.
035300     MOVE SPACES                 TO TL-MAIN-PART TL-SUBTYPE-PART.
035400     UNSTRING TL-TYPE-TRIMMED DELIMITED BY "-"
035500         INTO TL-MAIN-PART
035600         WITH POINTER TL-POINTER
035700         TALLYING IN TL-DELIM-COUNT.
035710*    14 NOV 02 RT - TCK-4604 - SCRAPER FEED ALSO CARRIES THE
035720*    EM-DASH IN PLACE OF THE HYPHEN ON SOME ROWS.  IF THE HYPHEN
035730*    SPLIT FOUND NOTHING, TRY AGAIN ON THE EM-DASH BEFORE GIVING
035740*    UP AND TREATING THE LINE AS MAIN-TYPES ONLY.
035750     IF TL-DELIM-COUNT = ZERO
035760         MOVE 1                  TO TL-POINTER
035770         UNSTRING TL-TYPE-TRIMMED DELIMITED BY "—"
035780             INTO TL-MAIN-PART
035790             WITH POINTER TL-POINTER
035795             TALLYING IN TL-DELIM-COUNT
035796     END-IF.
035800     IF TL-DELIM-COUNT = ZERO
035900         MOVE TL-TYPE-TRIMMED    TO TL-MAIN-PART
036000     ELSE
036100         MOVE TL-TYPE-TRIMMED (TL-POINTER:) TO TL-SUBTYPE-PART
036200     END-IF.
036300     PERFORM 2420-SPLIT-SUBTYPE-WORDS
036400         THRU 2420-SPLIT-SUBTYPE-WORDS-EXIT.
036500     PERFORM 2440-SPLIT-MAIN-WORDS
036600         THRU 2440-SPLIT-MAIN-WORDS-EXIT.
036700 2490-PARSE-TYPE-LINE-EXIT.
036800     EXIT.
036900******************************************************************
037000 2420-SPLIT-SUBTYPE-WORDS.
037100******************************************************************
037200     MOVE SPACES                 TO TL-WORD-TABLE.
037300     MOVE ZERO                   TO TL-WORD-COUNT.
037400     IF TL-SUBTYPE-PART = SPACES
037500         GO TO 2420-SPLIT-SUBTYPE-WORDS-EXIT
037600     END-IF.
037700     UNSTRING TL-SUBTYPE-PART DELIMITED BY ALL SPACE
037800         INTO TL-WORD (1) TL-WORD (2) TL-WORD (3) TL-WORD (4)
037900              TL-WORD (5) TL-WORD (6) TL-WORD (7) TL-WORD (8)
038000              TL-WORD (9) TL-WORD (10)
038100         TALLYING IN TL-WORD-COUNT.
038200     PERFORM 2430-BUILD-SUBTYPE-LIST
038300         THRU 2430-BUILD-SUBTYPE-LIST-EXIT
038400         VARYING TL-WORD-IDX FROM 1 BY 1
038500         UNTIL TL-WORD-IDX > 10.
038600 2420-SPLIT-SUBTYPE-WORDS-EXIT.
038700     EXIT.
038800******************************************************************
038900 2430-BUILD-SUBTYPE-LIST.
039000******************************************************************
039100     IF TL-WORD (TL-WORD-IDX) = SPACES
039200         GO TO 2430-BUILD-SUBTYPE-LIST-EXIT
039300     END-IF.
039400     IF TL-SUBTYPE-LIST-OUT NOT = SPACES
039500         MOVE SPACES             TO TL-UPPER-WORD
039600         STRING TL-SUBTYPE-LIST-OUT DELIMITED BY SPACE
039700                ","             DELIMITED BY SIZE
039800                TL-WORD (TL-WORD-IDX) DELIMITED BY SPACE
039900             INTO TL-SUBTYPE-LIST-OUT
039910     ELSE
039920         MOVE TL-WORD (TL-WORD-IDX) TO TL-SUBTYPE-LIST-OUT
039930     END-IF.
039940 2430-BUILD-SUBTYPE-LIST-EXIT.
039950     EXIT.
040000******************************************************************
040100 2440-SPLIT-MAIN-WORDS.
040200******************************************************************
040300     MOVE SPACES                 TO TL-WORD-TABLE.
040400     MOVE ZERO                   TO TL-WORD-COUNT.
040500     IF TL-MAIN-PART = SPACES
040600         GO TO 2440-SPLIT-MAIN-WORDS-EXIT
040700     END-IF.
040800     UNSTRING TL-MAIN-PART DELIMITED BY ALL SPACE
040900         INTO TL-WORD (1) TL-WORD (2) TL-WORD (3) TL-WORD (4)
041000              TL-WORD (5) TL-WORD (6) TL-WORD (7) TL-WORD (8)
041100              TL-WORD (9) TL-WORD (10)
041200         TALLYING IN TL-WORD-COUNT.
041300     PERFORM 2450-CLASSIFY-MAIN-WORD
041400         THRU 2450-CLASSIFY-MAIN-WORD-EXIT
041500         VARYING TL-WORD-IDX FROM 1 BY 1
041600         UNTIL TL-WORD-IDX > 10.
041700 2440-SPLIT-MAIN-WORDS-EXIT.
041800     EXIT.
041900******************************************************************
042000 2450-CLASSIFY-MAIN-WORD.
042100******************************************************************
042200     IF TL-WORD (TL-WORD-IDX) = SPACES
042300         GO TO 2450-CLASSIFY-MAIN-WORD-EXIT
042400     END-IF.
042500     MOVE TL-WORD (TL-WORD-IDX) TO TL-UPPER-WORD.
042600     INSPECT TL-UPPER-WORD
042700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
042800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042900     SET SUP-IDX                 TO 1.
043000     SEARCH SUPER-TYPE-ENTRY
043100         AT END
043200             PERFORM 2470-APPEND-PRIMARY-TYPE
043300                 THRU 2470-APPEND-PRIMARY-TYPE-EXIT
043400         WHEN SUPER-TYPE-ENTRY (SUP-IDX) = TL-UPPER-WORD
043500             PERFORM 2460-APPEND-SUPER-TYPE
043600                 THRU 2460-APPEND-SUPER-TYPE-EXIT
043700     END-SEARCH.
043800 2450-CLASSIFY-MAIN-WORD-EXIT.
043900     EXIT.
044000******************************************************************
044100 2460-APPEND-SUPER-TYPE.
044200******************************************************************
044300     IF TL-SUPER-TYPE-OUT NOT = SPACES
044400         STRING TL-SUPER-TYPE-OUT DELIMITED BY SPACE
044500                " "             DELIMITED BY SIZE
044600                TL-WORD (TL-WORD-IDX) DELIMITED BY SPACE
044700             INTO TL-SUPER-TYPE-OUT
044800     ELSE
044900         MOVE TL-WORD (TL-WORD-IDX) TO TL-SUPER-TYPE-OUT
045000     END-IF.
045100 2460-APPEND-SUPER-TYPE-EXIT.
045200     EXIT.
045300******************************************************************
045400 2470-APPEND-PRIMARY-TYPE.
045500******************************************************************
045600     IF TL-PRIMARY-TYPE-OUT NOT = SPACES
045700         STRING TL-PRIMARY-TYPE-OUT DELIMITED BY SPACE
045800                " "             DELIMITED BY SIZE
045900                TL-WORD (TL-WORD-IDX) DELIMITED BY SPACE
046000             INTO TL-PRIMARY-TYPE-OUT
046100     ELSE
046200         MOVE TL-WORD (TL-WORD-IDX) TO TL-PRIMARY-TYPE-OUT
046300     END-IF.
046400 2470-APPEND-PRIMARY-TYPE-EXIT.
046500     EXIT.
046600******************************************************************
046700*    MANA-COST PARSER - 2500 THRU 2590
046800******************************************************************
046900 2500-PARSE-MANA-COST.
047000******************************************************************
047100     MOVE ZERO                   TO MC-TOKEN-COUNT.
047200     MOVE SPACES                 TO MC-TOKEN-TABLE.
047300     MOVE ZERO                   TO CD-T-GENERIC-MANA
047400                                     (CARD-FACE-COUNT).
047500     MOVE "N"                    TO CD-T-IS-HYBRID (CARD-FACE-COUNT)
047600                                     CD-T-IS-X      (CARD-FACE-COUNT)
047700                                     CD-T-IS-W      (CARD-FACE-COUNT)
047800                                     CD-T-IS-U      (CARD-FACE-COUNT)
047900                                     CD-T-IS-B      (CARD-FACE-COUNT)
048000                                     CD-T-IS-R      (CARD-FACE-COUNT)
048100                                     CD-T-IS-G      (CARD-FACE-COUNT)
048200                                     CD-T-IS-C      (CARD-FACE-COUNT).
048300     IF MANA-COST-PARM = SPACES
048400         GO TO 2590-PARSE-MANA-COST-EXIT
048500     END-IF.
048600     UNSTRING MANA-COST-PARM DELIMITED BY ALL SPACE
048700         INTO MC-TOKEN (1)  MC-TOKEN (2)  MC-TOKEN (3)
048800              MC-TOKEN (4)  MC-TOKEN (5)  MC-TOKEN (6)
048900              MC-TOKEN (7)  MC-TOKEN (8)  MC-TOKEN (9)
049000              MC-TOKEN (10) MC-TOKEN (11) MC-TOKEN (12)
049100              MC-TOKEN (13) MC-TOKEN (14) MC-TOKEN (15)
049200              MC-TOKEN (16) MC-TOKEN (17) MC-TOKEN (18)
049300              MC-TOKEN (19) MC-TOKEN (20)
049400         TALLYING IN MC-TOKEN-COUNT.
049500     PERFORM 2510-PARSE-ONE-SYMBOL
049600         THRU 2510-PARSE-ONE-SYMBOL-EXIT
049700         VARYING MC-TOKEN-IDX FROM 1 BY 1
049800         UNTIL MC-TOKEN-IDX > 20.
049900 2590-PARSE-MANA-COST-EXIT.
050000     EXIT.
050100******************************************************************
050200 2510-PARSE-ONE-SYMBOL.
050300******************************************************************
050400     IF MC-TOKEN (MC-TOKEN-IDX) = SPACES
050500         GO TO 2510-PARSE-ONE-SYMBOL-EXIT
050600     END-IF.
050700     MOVE SPACES                 TO MC-SYMBOL-PART.
050800     MOVE MC-TOKEN (MC-TOKEN-IDX) (5:6) TO MC-SYMBOL-PART.
050900     MOVE MC-SYMBOL-PART         TO MC-SYMBOL-UPPER.
051000     INSPECT MC-SYMBOL-UPPER
051100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
051200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051300     MOVE ZERO                   TO MC-SYMBOL-LEN.
051400     INSPECT MC-SYMBOL-UPPER TALLYING MC-SYMBOL-LEN
051500             FOR CHARACTERS BEFORE INITIAL SPACE.
051600     IF MC-SYMBOL-UPPER = SPACES
051700         GO TO 2510-PARSE-ONE-SYMBOL-EXIT
051800     END-IF.
052200     PERFORM 2520-CHECK-HYBRID-SYMBOL
052300         THRU 2520-CHECK-HYBRID-SYMBOL-EXIT.
052400 2510-PARSE-ONE-SYMBOL-EXIT.
052500     EXIT.
052600******************************************************************
052700 2520-CHECK-HYBRID-SYMBOL.
052800******************************************************************
052900     IF MC-SYMBOL-UPPER (1:MC-SYMBOL-LEN) = "X"
053000         MOVE "Y"                TO CD-T-IS-X (CARD-FACE-COUNT)
053100         GO TO 2520-CHECK-HYBRID-SYMBOL-EXIT
053200     END-IF.
053300     MOVE ZERO                   TO MC-HYBRID-DELIM-CNT.
053400     INSPECT MC-SYMBOL-UPPER TALLYING MC-HYBRID-DELIM-CNT
053500             FOR ALL "/".
053800     IF MC-HYBRID-DELIM-CNT NOT = ZERO
053900         PERFORM 2522-PROCESS-HYBRID-PARTS
054000             THRU 2522-PROCESS-HYBRID-PARTS-EXIT
054100     ELSE
054200         PERFORM 2524-PROCESS-PLAIN-SYMBOL
054300             THRU 2524-PROCESS-PLAIN-SYMBOL-EXIT
054400     END-IF.
054500 2520-CHECK-HYBRID-SYMBOL-EXIT.
054600     EXIT.
054700******************************************************************
054800 2522-PROCESS-HYBRID-PARTS.
054900******************************************************************
055000     MOVE "Y"                    TO CD-T-IS-HYBRID (CARD-FACE-COUNT).
055100     MOVE MC-TOKEN (MC-TOKEN-IDX) TO MC-TOKEN-HEAD-6.
055200     INSPECT MC-TOKEN-HEAD-6
055300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
055400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055500     IF MC-TOKEN-HEAD-6 (1:6) = "SYM_2/"
055600         ADD 2                   TO CD-T-CMC (CARD-FACE-COUNT)
055700     ELSE
055800         ADD 1                   TO CD-T-CMC (CARD-FACE-COUNT)
055900     END-IF.
056000     MOVE 1                      TO MC-HYBRID-POINTER.
056100     MOVE SPACES                 TO MC-HYBRID-LEFT MC-HYBRID-RIGHT.
056200     UNSTRING MC-SYMBOL-UPPER DELIMITED BY "/"
056300         INTO MC-HYBRID-LEFT MC-HYBRID-RIGHT.
056350     MOVE MC-HYBRID-LEFT (1:1)   TO COLOUR-PARM.
056400     PERFORM 2526-SET-COLOUR-FLAG
056500         THRU 2526-SET-COLOUR-FLAG-EXIT.
056550     MOVE MC-HYBRID-RIGHT (1:1)  TO COLOUR-PARM.
056700     PERFORM 2526-SET-COLOUR-FLAG
056800         THRU 2526-SET-COLOUR-FLAG-EXIT.
057000 2522-PROCESS-HYBRID-PARTS-EXIT.
057100     EXIT.
057200******************************************************************
057300 2524-PROCESS-PLAIN-SYMBOL.
057400******************************************************************
057500     IF MC-SYMBOL-UPPER (1:MC-SYMBOL-LEN) IS NUMERIC
057600         MOVE MC-SYMBOL-UPPER (1:MC-SYMBOL-LEN) TO MC-NUMERIC-VALUE
057700         ADD MC-NUMERIC-VALUE    TO CD-T-CMC (CARD-FACE-COUNT)
057800         ADD MC-NUMERIC-VALUE    TO CD-T-GENERIC-MANA
057900                                     (CARD-FACE-COUNT)
058000     ELSE
058050         MOVE "N"                TO WS-COLOUR-MATCHED
058100         MOVE MC-SYMBOL-UPPER (1:1) TO COLOUR-PARM
058150         PERFORM 2526-SET-COLOUR-FLAG
058200             THRU 2526-SET-COLOUR-FLAG-EXIT
058250         IF WS-COLOUR-MATCHED = "Y"
059000             ADD 1               TO CD-T-CMC (CARD-FACE-COUNT)
059100         END-IF
059200     END-IF.
059300 2524-PROCESS-PLAIN-SYMBOL-EXIT.
059400     EXIT.
059500******************************************************************
059600 2526-SET-COLOUR-FLAG.
059700******************************************************************
059750*    11 SEP 02 RT - TCK-4609 - LOOK THE LETTER UP IN THE COLOUR
059760*    TABLE INSTEAD OF SIX SEPARATE IF'S - COL-IDX TELLS US WHICH
059770*    FLAG TO SET, SAME ORDER THE LETTERS ARE LOADED IN ABOVE.
059800     MOVE "N"                    TO WS-COLOUR-MATCHED.
059810     SET COL-IDX                 TO 1.
059820     SEARCH MANA-COLOUR-ENTRY
059830         AT END
059840             CONTINUE
059850         WHEN MANA-COLOUR-ENTRY (COL-IDX) = COLOUR-PARM
059860             MOVE "Y"            TO WS-COLOUR-MATCHED
059870             EVALUATE COL-IDX
059880                 WHEN 1 MOVE "Y" TO CD-T-IS-W (CARD-FACE-COUNT)
059890                 WHEN 2 MOVE "Y" TO CD-T-IS-U (CARD-FACE-COUNT)
059900                 WHEN 3 MOVE "Y" TO CD-T-IS-B (CARD-FACE-COUNT)
059910                 WHEN 4 MOVE "Y" TO CD-T-IS-R (CARD-FACE-COUNT)
059920                 WHEN 5 MOVE "Y" TO CD-T-IS-G (CARD-FACE-COUNT)
059930                 WHEN 6 MOVE "Y" TO CD-T-IS-C (CARD-FACE-COUNT)
059940             END-EVALUATE
062300     END-SEARCH.
062400 2526-SET-COLOUR-FLAG-EXIT.
062500     EXIT.

000100******************************************************************
000200*    MTGCARD  -  CLEANED CARD-FACE WORKING RECORD AND TABLE.
000300*    ONE ROW PER CARD FACE AFTER THE OP2 CLEANER HAS SPLIT
000400*    MULTI-FACE CARDS AND PARSED THE TYPE LINE AND MANA COST.
000500*    CD-EDITION-NAME-WK AND CD-SUBTYPE-LIST-WK ARE WORKING-ONLY
000600*    COLUMNS - THE FIRST IS REPLACED BY CD-EDITION-ID IN OP4,
000700*    THE SECOND IS DROPPED ENTIRELY IN OP3 ONCE THE SUBTYPE AND
000800*    LINK TABLES ARE BUILT.  NEITHER REACHES THE OUTPUT FILE.
000900*------------------------------------------------------------------
001000*    CHANGE LOG
001100*    10 MAR 94  CR   INITIAL LAYOUT - NAME/TYPE/MANA FIELDS ONLY.
001200*    02 JUN 94  CR   ADDED THE SIX COLOUR FLAGS AND IS-HYBRID,
001300*                    IS-X AFTER THE MANA PARSER WAS WRITTEN.
001400*    14 SEP 95  AM   ADDED CD-SUBTYPE-LIST-WK WORKING COLUMN.
001500*    21 NOV 96  AM   ADDED CD-EDITION-NAME-WK, CD-EDITION-ID
001600*                    CARRIED TOGETHER UNTIL OP4 RUNS.
001700*    19 JUL 01  RT   WIDENED CARD-FACE TABLE TO 20000 ROWS - THE
001800*                    STANDARD SET PLUS REPRINTS WAS OUTGROWING
001900*                    THE OLD 9000 ROW LIMIT.
001910*    11 SEP 02  RT   DROPPED THE UNUSED SINGLE-ROW CARD-WORK-ENTRY
001920*                    LAYOUT - EVERY PHASE WORKS THE TABLE DIRECTLY,
001930*                    THE SINGLE-ROW COPY OF THE SAME FIELDS WAS
001940*                    NEVER MOVED INTO OR OUT OF.
002000******************************************************************
005200 01  CARD-WORK-TABLE.
005300     03 CARD-T-ENTRY OCCURS 1 TO 20000 TIMES
005400                     DEPENDING ON CARD-FACE-COUNT
005500                     INDEXED BY CD-IDX.
005600         05 CD-T-CARD-ID             PIC 9(6).
005700         05 CD-T-EDITION-ID          PIC 9(4).
005800         05 CD-T-EDITION-NAME-WK         PIC X(60).
005900         05 CD-T-NAME                PIC X(60).
006000         05 CD-T-SUPER-TYPE          PIC X(30).
006100         05 CD-T-PRIMARY-TYPE        PIC X(30).
006200         05 CD-T-SUBTYPE-LIST-WK     PIC X(120).
006300         05 CD-T-CMC                 PIC 9(3).
006400         05 CD-T-GENERIC-MANA        PIC 9(3).
006500         05 CD-T-IS-HYBRID           PIC X(1).
006600         05 CD-T-IS-X                PIC X(1).
006700         05 CD-T-IS-W                PIC X(1).
006800         05 CD-T-IS-U                PIC X(1).
006900         05 CD-T-IS-B                PIC X(1).
007000         05 CD-T-IS-R                PIC X(1).
007100         05 CD-T-IS-G                PIC X(1).
007200         05 CD-T-IS-C                PIC X(1).
007300         05 FILLER                   PIC X(15).
007400*
007500 01  CARD-DETAILS-OUT-LINE.
007600     03 CO-CARD-ID               PIC 9(6).
007700     03 FILLER                   PIC X(1) VALUE ",".
007800     03 CO-EDITION-ID            PIC 9(4).
007900     03 FILLER                   PIC X(1) VALUE ",".
008000     03 CO-NAME                  PIC X(60).
008100     03 FILLER                   PIC X(1) VALUE ",".
008200     03 CO-SUPER-TYPE            PIC X(30).
008300     03 FILLER                   PIC X(1) VALUE ",".
008400     03 CO-PRIMARY-TYPE          PIC X(30).
008500     03 FILLER                   PIC X(1) VALUE ",".
008600     03 CO-CMC                   PIC 9(3).
008700     03 FILLER                   PIC X(1) VALUE ",".
008800     03 CO-GENERIC-MANA          PIC 9(3).
008900     03 FILLER                   PIC X(1) VALUE ",".
009000     03 CO-IS-HYBRID             PIC X(1).
009100     03 FILLER                   PIC X(1) VALUE ",".
009200     03 CO-IS-X                  PIC X(1).
009300     03 FILLER                   PIC X(1) VALUE ",".
009400     03 CO-IS-W                  PIC X(1).
009500     03 FILLER                   PIC X(1) VALUE ",".
009600     03 CO-IS-U                  PIC X(1).
009700     03 FILLER                   PIC X(1) VALUE ",".
009800     03 CO-IS-B                  PIC X(1).
009900     03 FILLER                   PIC X(1) VALUE ",".
010000     03 CO-IS-R                  PIC X(1).
010100     03 FILLER                   PIC X(1) VALUE ",".
010200     03 CO-IS-G                  PIC X(1).
010300     03 FILLER                   PIC X(1) VALUE ",".
010400     03 CO-IS-C                  PIC X(1).
010500     03 FILLER                   PIC X(40).

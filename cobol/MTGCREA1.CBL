000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION.                                   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MTGCREA1.
000800 AUTHOR.         C. RUZ.
000900 INSTALLATION.   CARTA MAGICA HOBBY SUPPLY - DATA PROCESSING.
001000 DATE-WRITTEN.   02 JUN 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001300******************************************************************
001400*    MTGCREA1 CLEARS THE FOUR CLEAN-DATA OUTPUT FILES BEFORE A   *
001500*    RUN.  SAME IDEA AS THE FILE-INITIALISATION UTILITIES THE    *
001600*    PREVIOUS SYSTEM THIS SHOP RAN USED TO CLEAR ITS OWN OUTPUT   *
001700*    FILES - OPEN OUTPUT, IMMEDIATELY CLOSE, SO A RERUN OF THE   *
001800*    NIGHTLY CHAIN NEVER APPENDS TO LAST NIGHT'S TABLES.  ONE    *
001900*    UTILITY COVERS ALL FOUR FILES BECAUSE THEY ARE ALWAYS       *
002000*    REBUILT TOGETHER BY OP5.                                   *
002100*------------------------------------------------------------------
002200*    CHANGE LOG
002300*    02 JUN 94  CR   INITIAL VERSION - FOUR FILES CLEARED.
002400*    08 JAN 99  RT   Y2K REVIEW - NO DATE FIELDS PRESENT, NO
002500*                    CHANGE REQUIRED.
002600*    11 SEP 02  RT   TCK-4616 - THE THREE FD-LEVEL KEY REDEFINES
002700*                    LEFT OVER FROM WHEN THIS COPY WAS FIRST CUT
002800*                    FROM THE LOAD STEP NEVER DID ANYTHING HERE -
002900*                    WE ONLY OPEN AND CLOSE, NEVER WRITE A ROW -
003000*                    SO THEY ARE GONE.  EACH TRUNCATE NOW CHECKS
003100*                    ITS OWN FILE STATUS BYTES INSTEAD.
003200*    04 MAR 03  RT   TCK-4622 - ADDED A STEP COUNTER SO A DISPLAY
003300*                    CAN SAY WHICH OF THE FOUR TRUNCATES WAS RUNNING
003400*                    IF ONE ABENDS, PLUS A RUNNING TALLY OF HOW MANY
003500*                    TRUNCATES WERE ATTEMPTED VERSUS HOW MANY CAME
003600*                    BACK CLEAN - BOTH WITH A NUMERIC SANITY CHECK
003700*                    BEFORE THEY ARE TRUSTED.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-4381.
004200 OBJECT-COMPUTER.    IBM-4381.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CARD-DETAILS-FILE    ASSIGN TO CARDDTL
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-CARD-DETAILS-FILE.
005000     SELECT EDITION-LOOKUP-FILE  ASSIGN TO EDITLKP
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-EDITION-LOOKUP-FILE.
005300     SELECT SUBTYPE-LOOKUP-FILE  ASSIGN TO SUBTLKP
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-SUBTYPE-LOOKUP-FILE.
005600     SELECT CARD-SUBTYPE-LINK-FILE ASSIGN TO SUBTLNK
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-LINK-FILE.
005900******************************************************************
006000*    DATA DIVISION.                                              *
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CARD-DETAILS-FILE
006500     LABEL RECORDS ARE STANDARD.
006600 01  CARD-DETAILS-FILE-LINE      PIC X(200).
006700 FD  EDITION-LOOKUP-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  EDITION-LOOKUP-FILE-LINE    PIC X(100).
007000 FD  SUBTYPE-LOOKUP-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  SUBTYPE-LOOKUP-FILE-LINE    PIC X(80).
007300 FD  CARD-SUBTYPE-LINK-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 01  CARD-SUBTYPE-LINK-FILE-LINE PIC X(40).
007600 WORKING-STORAGE SECTION.
007700 01  FILLER                      PIC X(24) VALUE
007800     "** PROGRAM MTGCREA1 **".
007900 77  INIT-FILE-COUNT             PIC 9(1)  COMP VALUE ZERO.
008000 77  INIT-FILE-COUNT-ALPHA REDEFINES INIT-FILE-COUNT PIC X(1).
008100 77  FILES-ATTEMPTED-COUNT       PIC 9(1)  COMP VALUE ZERO.
008200 77  FILES-ATTEMPTED-ALPHA REDEFINES FILES-ATTEMPTED-COUNT
008300                                     PIC X(1).
008400 77  OUTPUT-FILE-STEP            PIC 9(1)  COMP VALUE ZERO.
008500 77  OUTPUT-FILE-STEP-ALPHA REDEFINES OUTPUT-FILE-STEP PIC X(1).
008600 LINKAGE SECTION.
008700 COPY MTGCTRS.
008800******************************************************************
008900*    PROCEDURE DIVISION.                                         *
009000******************************************************************
009100 PROCEDURE DIVISION USING MTG-COMMON-COUNTERS
009200                          MTG-COMMON-SWITCHES
009300                          MTG-COMMON-FILE-STATUS.
009400******************************************************************
009500 1000-CLEAR-OUTPUT-FILES.
009600******************************************************************
009700     ADD 1                       TO OUTPUT-FILE-STEP.
009800     IF OUTPUT-FILE-STEP-ALPHA IS NOT NUMERIC
009900         DISPLAY "MTGCREA1 - WARNING - FILE-STEP COUNTER LOOKS "
010000                 "GARBLED - " OUTPUT-FILE-STEP-ALPHA
010100     END-IF.
010200     OPEN OUTPUT CARD-DETAILS-FILE.
010300     ADD 1                       TO FILES-ATTEMPTED-COUNT.
010400     IF FS-CARD-DETAILS-FILE = "00"
010500         ADD 1                   TO INIT-FILE-COUNT
010600     ELSE
010700         DISPLAY "MTGCREA1 - WARNING - CARD DETAILS TRUNCATE "
010800                 "FAILED - STATUS " FS-CARD-DETAILS-FILE-1
010900                 "/" FS-CARD-DETAILS-FILE-2
011000     END-IF.
011100     CLOSE CARD-DETAILS-FILE.
011200     ADD 1                       TO OUTPUT-FILE-STEP.
011300     IF OUTPUT-FILE-STEP-ALPHA IS NOT NUMERIC
011400         DISPLAY "MTGCREA1 - WARNING - FILE-STEP COUNTER LOOKS "
011500                 "GARBLED - " OUTPUT-FILE-STEP-ALPHA
011600     END-IF.
011700     OPEN OUTPUT EDITION-LOOKUP-FILE.
011800     ADD 1                       TO FILES-ATTEMPTED-COUNT.
011900     IF FS-EDITION-LOOKUP-FILE = "00"
012000         ADD 1                   TO INIT-FILE-COUNT
012100     ELSE
012200         DISPLAY "MTGCREA1 - WARNING - EDITION LOOKUP TRUNCATE "
012300                 "FAILED - STATUS " FS-EDITION-LOOKUP-FILE-1
012400                 "/" FS-EDITION-LOOKUP-FILE-2
012500     END-IF.
012600     CLOSE EDITION-LOOKUP-FILE.
012700     ADD 1                       TO OUTPUT-FILE-STEP.
012800     IF OUTPUT-FILE-STEP-ALPHA IS NOT NUMERIC
012900         DISPLAY "MTGCREA1 - WARNING - FILE-STEP COUNTER LOOKS "
013000                 "GARBLED - " OUTPUT-FILE-STEP-ALPHA
013100     END-IF.
013200     OPEN OUTPUT SUBTYPE-LOOKUP-FILE.
013300     ADD 1                       TO FILES-ATTEMPTED-COUNT.
013400     IF FS-SUBTYPE-LOOKUP-FILE = "00"
013500         ADD 1                   TO INIT-FILE-COUNT
013600     ELSE
013700         DISPLAY "MTGCREA1 - WARNING - SUBTYPE LOOKUP TRUNCATE "
013800                 "FAILED - STATUS " FS-SUBTYPE-LOOKUP-FILE-1
013900                 "/" FS-SUBTYPE-LOOKUP-FILE-2
014000     END-IF.
014100     CLOSE SUBTYPE-LOOKUP-FILE.
014200     ADD 1                       TO OUTPUT-FILE-STEP.
014300     IF OUTPUT-FILE-STEP-ALPHA IS NOT NUMERIC
014400         DISPLAY "MTGCREA1 - WARNING - FILE-STEP COUNTER LOOKS "
014500                 "GARBLED - " OUTPUT-FILE-STEP-ALPHA
014600     END-IF.
014700     OPEN OUTPUT CARD-SUBTYPE-LINK-FILE.
014800     ADD 1                       TO FILES-ATTEMPTED-COUNT.
014900     IF FS-LINK-FILE = "00"
015000         ADD 1                   TO INIT-FILE-COUNT
015100     END-IF.
015200     CLOSE CARD-SUBTYPE-LINK-FILE.
015300     IF FILES-ATTEMPTED-ALPHA IS NOT NUMERIC
015400         DISPLAY "MTGCREA1 - WARNING - FILES-ATTEMPTED COUNT LOOKS "
015500                 "GARBLED - " FILES-ATTEMPTED-ALPHA
015600     END-IF.
015700     IF INIT-FILE-COUNT-ALPHA IS NOT NUMERIC
015800         DISPLAY "MTGCREA1 - WARNING - INIT FILE COUNT LOOKS "
015900                 "GARBLED - " INIT-FILE-COUNT-ALPHA
016000     END-IF.
016100     IF INIT-FILE-COUNT NOT = FILES-ATTEMPTED-COUNT
016200         DISPLAY "MTGCREA1 - WARNING - ONLY " INIT-FILE-COUNT
016300                 " OF " FILES-ATTEMPTED-COUNT " FILES ATTEMPTED "
016400                 "TRUNCATED CLEAN"
016500     END-IF.
016600     DISPLAY "MTGCREA1 - CLEAN-DATA OUTPUT FILES INITIALISED - "
016700             INIT-FILE-COUNT " OF 4 TRUNCATED CLEAN".
016800     GOBACK.

000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION.                                   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MENU4MTG.
000800 AUTHOR.         C. RUZ.
000900 INSTALLATION.   CARTA MAGICA HOBBY SUPPLY - DATA PROCESSING.
001000 DATE-WRITTEN.   10 MAR 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001300******************************************************************
001400*    MENU4MTG IS THE NIGHTLY BATCH DRIVER FOR THE MTG COLLECTION *
001500*    NORMALISATION RUN.  IT REPLACES THE PREVIOUS SCREEN-DRIVEN  *
001600*    MENU DISPATCH THIS SHOP RAN BEFORE THE HOBBY-SHOP CONTRACT  *
001700*    WITH A STRAIGHT CHAIN OF CALLS - ONE STEP PER PHASE OF THE  *
001800*    COLLECTION RUN.  EACH STEP IS A SEPARATE PROGRAM SO         *
001900*    OPERATIONS CAN RERUN A SINGLE PHASE FROM THE SCHEDULER      *
002000*    WITHOUT RECOMPILING THE WHOLE CHAIN.                        *
002100*------------------------------------------------------------------
002200*    CHANGE LOG
002300*    10 MAR 94  CR   INITIAL VERSION - CALLS OP1 THRU OP5.
002400*    02 JUN 94  CR   ADDED THE MTGCREA1 INITIALISE STEP AHEAD OF
002500*                    EXTRACT SO RERUNS DO NOT APPEND TO LAST
002600*                    NIGHT'S OUTPUT FILES.
002700*    14 SEP 95  AM   ADDED CALL TO OP3 (SUBTYPE NORMALISATION).
002800*    21 NOV 96  AM   ADDED CALL TO OP4 (EDITION NORMALISATION) -
002900*                    RESEQUENCED OP4/OP5 SO LOAD RUNS LAST.
003000*    08 JAN 99  RT   Y2K REVIEW OF RUN-DATE DISPLAY - RUN-DATE
003100*                    NOW CARRIES A 4-DIGIT YEAR, NO 2-DIGIT YEAR
003200*                    FIELDS REMAIN IN THIS PROGRAM.
003300*    19 JUL 01  RT   ADDED CALL TO OP6 (STATISTICS REPORT) AS THE
003400*                    FINAL STEP OF THE CHAIN.
003500*    19 JUL 01  RT   MOVED THE RAW/CARD/EDITION/SUBTYPE/LINK WORK
003600*                    TABLES UP INTO THIS PROGRAM'S OWN WORKING
003700*                    STORAGE AND WIDENED EVERY CALL TO PASS THEM -
003800*                    OP4 COULD NOT SEE THE TABLE OP3 BUILT WHEN
003900*                    EACH STEP KEPT ITS OWN COPY OF THE LAYOUT.
004000*    11 SEP 02  RT   TCK-4615 - STEP-NUMBER MOVED OFF A PADDED
004100*                    GROUP ONTO ITS OWN 77 - NOTHING ELSE WAS EVER
004200*                    IN THAT GROUP.  PUT THE RUN-DATE-DISPLAY-ALPHA
004300*                    REDEFINES TO WORK AS A GARBLED-DATE CHECK AND
004400*                    ADDED A CLOSING LINE SHOWING THE RAW EXTRACT
004500*                    FILE STATUS THE CHAIN CARRIED ALL THE WAY
004600*                    THROUGH TO THE END OF THE RUN.
004700*    04 MAR 03  RT   TCK-4617 - BACKWARD-REFERENCE TO THE RETIRED
004800*                    MENU DISPATCH TIGHTENED UP - NO NEED TO POINT
004900*                    AT HOW IT KEPT ITS OWN DATE FIELD LIVE.  ALSO
005000*                    ADDED A NUMERIC CHECK ON STEP-NUMBER BEFORE
005100*                    THE FATAL-ABORT MESSAGE - A CORRUPTED COUNTER
005200*                    SHOULD NOT BE TRUSTED BLIND ON THE WAY OUT.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.    IBM-4381.
005700 OBJECT-COMPUTER.    IBM-4381.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200******************************************************************
006300*    DATA DIVISION.                                              *
006400******************************************************************
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700 01  RUN-DATE-AREA.
006800     03 RUN-DATE-YMD.
006900         05 RUN-DATE-CC          PIC 9(2).
007000         05 RUN-DATE-YY          PIC 9(2).
007100         05 RUN-DATE-MM          PIC 9(2).
007200         05 RUN-DATE-DD          PIC 9(2).
007300     03 FILLER REDEFINES RUN-DATE-YMD.
007400         05 RUN-DATE-CENTURY     PIC 9(4).
007500         05 RUN-DATE-MM-R        PIC 9(2).
007600         05 RUN-DATE-DD-R        PIC 9(2).
007700     03 RUN-DATE-DISPLAY.
007800         05 RD-DD                PIC 9(2).
007900         05 FILLER               PIC X(1) VALUE "/".
008000         05 RD-MM                PIC 9(2).
008100         05 FILLER               PIC X(1) VALUE "/".
008200         05 RD-CCYY              PIC 9(4).
008300     03 RUN-DATE-DISPLAY-ALPHA REDEFINES RUN-DATE-DISPLAY
008400                                  PIC X(10).
008500     03 FILLER                   PIC X(10).
008600 77  STEP-NUMBER                 PIC 9(2)  COMP VALUE ZERO.
008700 01  STEP-NUMBER-CHECK-AREA.
008800     03 STEP-NUMBER-CHECK        PIC 9(2)  COMP.
008900     03 STEP-NUMBER-CHECK-ALPHA REDEFINES STEP-NUMBER-CHECK
009000                                  PIC X(2).
009100 COPY MTGCTRS.
009200*-----------------------------------------------------------------
009300*    COMMON WORK AREA - OWNED HERE, PASSED BY REFERENCE DOWN THE
009400*    WHOLE CHAIN SO EACH STEP SEES THE TABLES THE STEP BEFORE IT
009500*    BUILT.  SEE THE 21 NOV 96 CHANGE LOG ENTRY BELOW.
009600*-----------------------------------------------------------------
009700 COPY MTGRAW.
009800 COPY MTGCARD.
009900 COPY MTGEDIC.
010000 COPY MTGSUBT.
010100 COPY MTGLINK.
010200******************************************************************
010300*    PROCEDURE DIVISION.                                         *
010400******************************************************************
010500 PROCEDURE DIVISION.
010600******************************************************************
010700 0100-MAIN-CONTROL.
010800******************************************************************
010900     PERFORM 0200-ESTABLISH-RUN-DATE
011000         THRU 0200-ESTABLISH-RUN-DATE-EXIT.
011100     PERFORM 0300-RUN-BATCH-CHAIN
011200         THRU 0300-RUN-BATCH-CHAIN-EXIT.
011300     PERFORM 0900-END-OF-RUN
011400         THRU 0900-END-OF-RUN-EXIT.
011500     STOP RUN.
011600******************************************************************
011700 0200-ESTABLISH-RUN-DATE.
011800******************************************************************
011900     ACCEPT RUN-DATE-YMD FROM DATE YYYYMMDD.
012000     MOVE RUN-DATE-DD-R          TO RD-DD.
012100     MOVE RUN-DATE-MM-R          TO RD-MM.
012200     MOVE RUN-DATE-CENTURY       TO RD-CCYY.
012300     IF RUN-DATE-DISPLAY-ALPHA (1:2) NOT NUMERIC OR
012400        RUN-DATE-DISPLAY-ALPHA (4:2) NOT NUMERIC OR
012500        RUN-DATE-DISPLAY-ALPHA (7:4) NOT NUMERIC
012600         DISPLAY "MENU4MTG - WARNING - SYSTEM DATE CAME BACK "
012700                 "GARBLED - " RUN-DATE-DISPLAY-ALPHA
012800     END-IF.
012900     DISPLAY "MENU4MTG - MTG COLLECTION BATCH - RUN DATE "
013000             RUN-DATE-DISPLAY.
013100 0200-ESTABLISH-RUN-DATE-EXIT.
013200     EXIT.
013300******************************************************************
013400 0300-RUN-BATCH-CHAIN.
013500******************************************************************
013600     MOVE ZERO                   TO MTG-COMMON-COUNTERS.
013700     MOVE 1                      TO STEP-NUMBER.
013800     DISPLAY "MENU4MTG - STEP 1 - INITIALISE OUTPUT FILES".
013900     CALL "MTGCREA1" USING MTG-COMMON-COUNTERS
014000                           MTG-COMMON-SWITCHES
014100                           MTG-COMMON-FILE-STATUS.
014200     MOVE 2                      TO STEP-NUMBER.
014300     DISPLAY "MENU4MTG - STEP 2 - EXTRACT RAW CARD FILE".
014400     CALL "MTG4-OP1" USING MTG-COMMON-COUNTERS
014500                           MTG-COMMON-SWITCHES
014600                           MTG-COMMON-FILE-STATUS
014700                           RAW-CARD-LINE
014800                           RAW-CARD-RECORD
014900                           RAW-CARD-TABLE
015000                           CARD-WORK-TABLE
015100                           EDITION-WORK-TABLE
015200                           SUBTYPE-WORK-TABLE
015300                           LINK-WORK-TABLE.
015400     MOVE STEP-NUMBER            TO STEP-NUMBER-CHECK.
015500     IF STEP-NUMBER-CHECK-ALPHA IS NOT NUMERIC
015600         DISPLAY "MENU4MTG - WARNING - STEP NUMBER COUNTER LOOKS "
015700                 "GARBLED - " STEP-NUMBER-CHECK-ALPHA
015800     END-IF.
015900     IF SW-RAW-FILE-MISSING
016000         DISPLAY "MENU4MTG - FATAL - RAW CARD FILE NOT FOUND"
016100         DISPLAY "MENU4MTG - RUN TERMINATED AT STEP " STEP-NUMBER
016200         GO TO 0300-RUN-BATCH-CHAIN-EXIT
016300     END-IF.
016400     MOVE 3                      TO STEP-NUMBER.
016500     DISPLAY "MENU4MTG - STEP 3 - CLEAN AND SPLIT CARD FACES".
016600     CALL "MTG4-OP2" USING MTG-COMMON-COUNTERS
016700                           MTG-COMMON-SWITCHES
016800                           MTG-COMMON-FILE-STATUS
016900                           RAW-CARD-LINE
017000                           RAW-CARD-RECORD
017100                           RAW-CARD-TABLE
017200                           CARD-WORK-TABLE
017300                           EDITION-WORK-TABLE
017400                           SUBTYPE-WORK-TABLE
017500                           LINK-WORK-TABLE.
017600     MOVE 4                      TO STEP-NUMBER.
017700     DISPLAY "MENU4MTG - STEP 4 - NORMALISE SUBTYPES".
017800     CALL "MTG4-OP3" USING MTG-COMMON-COUNTERS
017900                           MTG-COMMON-SWITCHES
018000                           MTG-COMMON-FILE-STATUS
018100                           RAW-CARD-LINE
018200                           RAW-CARD-RECORD
018300                           RAW-CARD-TABLE
018400                           CARD-WORK-TABLE
018500                           EDITION-WORK-TABLE
018600                           SUBTYPE-WORK-TABLE
018700                           LINK-WORK-TABLE.
018800     MOVE 5                      TO STEP-NUMBER.
018900     DISPLAY "MENU4MTG - STEP 5 - NORMALISE EDITIONS".
019000     CALL "MTG4-OP4" USING MTG-COMMON-COUNTERS
019100                           MTG-COMMON-SWITCHES
019200                           MTG-COMMON-FILE-STATUS
019300                           RAW-CARD-LINE
019400                           RAW-CARD-RECORD
019500                           RAW-CARD-TABLE
019600                           CARD-WORK-TABLE
019700                           EDITION-WORK-TABLE
019800                           SUBTYPE-WORK-TABLE
019900                           LINK-WORK-TABLE.
020000     MOVE 6                      TO STEP-NUMBER.
020100     DISPLAY "MENU4MTG - STEP 6 - LOAD CLEAN-DATA TABLES".
020200     CALL "MTG4-OP5" USING MTG-COMMON-COUNTERS
020300                           MTG-COMMON-SWITCHES
020400                           MTG-COMMON-FILE-STATUS
020500                           RAW-CARD-LINE
020600                           RAW-CARD-RECORD
020700                           RAW-CARD-TABLE
020800                           CARD-WORK-TABLE
020900                           EDITION-WORK-TABLE
021000                           SUBTYPE-WORK-TABLE
021100                           LINK-WORK-TABLE.
021200     MOVE 7                      TO STEP-NUMBER.
021300     DISPLAY "MENU4MTG - STEP 7 - PRINT STATISTICS REPORT".
021400     CALL "MTG4-OP6" USING MTG-COMMON-COUNTERS
021500                           MTG-COMMON-SWITCHES
021600                           MTG-COMMON-FILE-STATUS
021700                           RAW-CARD-LINE
021800                           RAW-CARD-RECORD
021900                           RAW-CARD-TABLE
022000                           CARD-WORK-TABLE
022100                           EDITION-WORK-TABLE
022200                           SUBTYPE-WORK-TABLE
022300                           LINK-WORK-TABLE.
022400 0300-RUN-BATCH-CHAIN-EXIT.
022500     EXIT.
022600******************************************************************
022700 0900-END-OF-RUN.
022800******************************************************************
022900     DISPLAY "MENU4MTG - RUN COMPLETE - "
023000             CARD-FACE-COUNT " CARD FACES PROCESSED".
023100     DISPLAY "MENU4MTG - EXTRACT FILE STATUS CARRIED FORWARD - "
023200             FS-RAW-CARD-FILE-1 "/" FS-RAW-CARD-FILE-2.
023300 0900-END-OF-RUN-EXIT.
023400     EXIT.

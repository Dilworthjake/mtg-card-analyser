000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION.                                   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MTG4-OP5.
000800 AUTHOR.         C. RUZ.
000900 INSTALLATION.   CARTA MAGICA HOBBY SUPPLY - DATA PROCESSING.
001000 DATE-WRITTEN.   10 MAR 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001300******************************************************************
001400*    OP5 IS THE LOAD STEP.  IT UNLOADS THE FOUR WORKING TABLES    *
001500*    BUILT BY OP2/OP3/OP4 OUT TO DELIMITED LINE-SEQUENTIAL FILES  *
001600*    WITH A HEADER ROW, READY FOR THE DASHBOARD LOAD JOB.  RUNS   *
001700*    LAST SO THE EDITION-ID SUBSTITUTION FROM OP4 HAS ALREADY     *
001800*    HAPPENED BEFORE CARD-DETAILS IS WRITTEN.                     *
001900*------------------------------------------------------------------
002000*    CHANGE LOG
002100*    10 MAR 94  CR   INITIAL VERSION - CARD-DETAILS ONLY.
002200*    14 SEP 95  AM   ADDED SUBTYPE-LOOKUP AND CARD-SUBTYPE-LINK
002300*                    WRITES WHEN OP3 WAS ADDED.
002400*    21 NOV 96  AM   ADDED EDITION-LOOKUP WRITE WHEN OP4 WAS
002500*                    ADDED - RESEQUENCED SO LOAD RUNS AFTER IT.
002600*    08 JAN 99  RT   Y2K REVIEW - NO DATE FIELDS PRESENT, NO
002700*                    CHANGE REQUIRED.
002800*    11 SEP 02  RT   TCK-4613 - PUT THE CARD-ID AND EDITION-NAME
002900*                    KEY REDEFINES TO WORK AS SANITY CHECKS ON
003000*                    EACH OUTPUT ROW RATHER THAN LETTING THEM SIT
003100*                    UNUSED - DOWNSTREAM DASHBOARD LOAD CHOKED
003200*                    SILENTLY ON A BLANK CARD-ID LAST QUARTER.
003300*                    ALSO ADDED A TRAILER LINE SHOWING THE RAW
003400*                    EXTRACT FILE STATUS WE CARRIED FORWARD.
003500*    04 MAR 03  RT   TCK-4620 - ADDED THE SAME BLANK-NAME SANITY
003600*                    CHECK TO THE SUBTYPE-LOOKUP ROW THAT THE
003700*                    EDITION-LOOKUP ROW ALREADY HAD - THE SUBTYPE
003800*                    LOOKUP KEY REDEFINES WAS MISSING.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-4381.
004300 OBJECT-COMPUTER.    IBM-4381.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CARD-DETAILS-FILE    ASSIGN TO CARDDTL
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-CARD-DETAILS-FILE.
005100     SELECT EDITION-LOOKUP-FILE  ASSIGN TO EDITLKP
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-EDITION-LOOKUP-FILE.
005400     SELECT SUBTYPE-LOOKUP-FILE  ASSIGN TO SUBTLKP
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-SUBTYPE-LOOKUP-FILE.
005700     SELECT CARD-SUBTYPE-LINK-FILE ASSIGN TO SUBTLNK
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-LINK-FILE.
006000******************************************************************
006100*    DATA DIVISION.                                              *
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CARD-DETAILS-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 01  CARD-DETAILS-FILE-LINE      PIC X(200).
006800 01  FILLER REDEFINES CARD-DETAILS-FILE-LINE.
006900     03 CARD-DETAILS-FILE-LINE-KEY   PIC X(6).
007000     03 FILLER                       PIC X(194).
007100 FD  EDITION-LOOKUP-FILE
007200     LABEL RECORDS ARE STANDARD.
007300 01  EDITION-LOOKUP-FILE-LINE    PIC X(100).
007400 01  FILLER REDEFINES EDITION-LOOKUP-FILE-LINE.
007500     03 EDITION-LOOKUP-FILE-LINE-KEY PIC X(60).
007600     03 FILLER                       PIC X(40).
007700 FD  SUBTYPE-LOOKUP-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 01  SUBTYPE-LOOKUP-FILE-LINE    PIC X(80).
008000 01  FILLER REDEFINES SUBTYPE-LOOKUP-FILE-LINE.
008100     03 SUBTYPE-LOOKUP-FILE-LINE-KEY PIC X(40).
008200     03 FILLER                       PIC X(40).
008300 FD  CARD-SUBTYPE-LINK-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  CARD-SUBTYPE-LINK-FILE-LINE PIC X(40).
008600 WORKING-STORAGE SECTION.
008700 01  FILLER                      PIC X(24) VALUE
008800     "** PROGRAM MTG4-OP5 **".
008900 77  CI                          PIC 9(5)  COMP VALUE ZERO.
009000 77  EI                          PIC 9(5)  COMP VALUE ZERO.
009100 77  SI                          PIC 9(5)  COMP VALUE ZERO.
009200 77  LI                          PIC 9(5)  COMP VALUE ZERO.
009300 01  CARD-DETAILS-HEADER         PIC X(110) VALUE
009400     "Card_ID,Edition_ID,Name,Super_Type,Primary_Type,CMC,Generic_
009500-    "Mana,Is_Hybrid,Is_X,Is_W,Is_U,Is_B,Is_R,Is_G,Is_C".
009600 01  EDITION-LOOKUP-HEADER       PIC X(30) VALUE
009700     "Edition_Name,Edition_ID".
009800 01  SUBTYPE-LOOKUP-HEADER       PIC X(30) VALUE
009900     "Subtype_Name,Subtype_ID".
010000 01  CARD-SUBTYPE-LINK-HEADER    PIC X(30) VALUE
010100     "Card_ID,Subtype_ID".
010200 LINKAGE SECTION.
010300 COPY MTGCTRS.
010400 COPY MTGRAW.
010500 COPY MTGCARD.
010600 COPY MTGEDIC.
010700 COPY MTGSUBT.
010800 COPY MTGLINK.
010900******************************************************************
011000*    PROCEDURE DIVISION.                                         *
011100******************************************************************
011200 PROCEDURE DIVISION USING MTG-COMMON-COUNTERS
011300                          MTG-COMMON-SWITCHES
011400                          MTG-COMMON-FILE-STATUS
011500                          RAW-CARD-LINE
011600                          RAW-CARD-RECORD
011700                          RAW-CARD-TABLE
011800                          CARD-WORK-TABLE
011900                          EDITION-WORK-TABLE
012000                          SUBTYPE-WORK-TABLE
012100                          LINK-WORK-TABLE.
012200******************************************************************
012300 5000-LOAD-ALL-TABLES.
012400******************************************************************
012500     PERFORM 5100-WRITE-CARD-DETAILS
012600         THRU 5100-WRITE-CARD-DETAILS-EXIT.
012700     PERFORM 5200-WRITE-EDITION-LOOKUP
012800         THRU 5200-WRITE-EDITION-LOOKUP-EXIT.
012900     PERFORM 5300-WRITE-SUBTYPE-LOOKUP
013000         THRU 5300-WRITE-SUBTYPE-LOOKUP-EXIT.
013100     PERFORM 5400-WRITE-CARD-SUBTYPE-LINK
013200         THRU 5400-WRITE-CARD-SUBTYPE-LINK-EXIT.
013300     DISPLAY "MTG4-OP5 - LOAD COMPLETE - "
013400             CARD-FACE-COUNT " CARD DETAIL ROWS, "
013500             EDITION-TOTAL-COUNT " EDITION ROWS, "
013600             SUBTYPE-TOTAL-COUNT " SUBTYPE ROWS, "
013700             LINK-ROW-COUNT " LINK ROWS".
013800     DISPLAY "MTG4-OP5 - EXTRACT FILE STATUS CARRIED FORWARD - "
013900             FS-RAW-CARD-FILE-1 "/" FS-RAW-CARD-FILE-2.
014000     GOBACK.
014100******************************************************************
014200 5100-WRITE-CARD-DETAILS.
014300******************************************************************
014400     OPEN OUTPUT CARD-DETAILS-FILE.
014500     MOVE CARD-DETAILS-HEADER   TO CARD-DETAILS-FILE-LINE.
014600     WRITE CARD-DETAILS-FILE-LINE.
014700     PERFORM 5110-WRITE-ONE-CARD-ROW
014800         THRU 5110-WRITE-ONE-CARD-ROW-EXIT
014900         VARYING CI FROM 1 BY 1 UNTIL CI > CARD-FACE-COUNT.
015000     CLOSE CARD-DETAILS-FILE.
015100 5100-WRITE-CARD-DETAILS-EXIT.
015200     EXIT.
015300******************************************************************
015400 5110-WRITE-ONE-CARD-ROW.
015500******************************************************************
015600     MOVE CD-T-CARD-ID       (CI) TO CO-CARD-ID.
015700     MOVE CD-T-EDITION-ID    (CI) TO CO-EDITION-ID.
015800     MOVE CD-T-NAME          (CI) TO CO-NAME.
015900     MOVE CD-T-SUPER-TYPE    (CI) TO CO-SUPER-TYPE.
016000     MOVE CD-T-PRIMARY-TYPE  (CI) TO CO-PRIMARY-TYPE.
016100     MOVE CD-T-CMC           (CI) TO CO-CMC.
016200     MOVE CD-T-GENERIC-MANA  (CI) TO CO-GENERIC-MANA.
016300     MOVE CD-T-IS-HYBRID     (CI) TO CO-IS-HYBRID.
016400     MOVE CD-T-IS-X          (CI) TO CO-IS-X.
016500     MOVE CD-T-IS-W          (CI) TO CO-IS-W.
016600     MOVE CD-T-IS-U          (CI) TO CO-IS-U.
016700     MOVE CD-T-IS-B          (CI) TO CO-IS-B.
016800     MOVE CD-T-IS-R          (CI) TO CO-IS-R.
016900     MOVE CD-T-IS-G          (CI) TO CO-IS-G.
017000     MOVE CD-T-IS-C          (CI) TO CO-IS-C.
017100     MOVE CARD-DETAILS-OUT-LINE   TO CARD-DETAILS-FILE-LINE.
017200     IF CARD-DETAILS-FILE-LINE-KEY NOT NUMERIC
017300         DISPLAY "MTG4-OP5 - WARNING - CARD-ID COLUMN NOT "
017400                 "NUMERIC ON ROW " CI
017500     END-IF.
017600     WRITE CARD-DETAILS-FILE-LINE.
017700 5110-WRITE-ONE-CARD-ROW-EXIT.
017800     EXIT.
017900******************************************************************
018000 5200-WRITE-EDITION-LOOKUP.
018100******************************************************************
018200     OPEN OUTPUT EDITION-LOOKUP-FILE.
018300     MOVE EDITION-LOOKUP-HEADER TO EDITION-LOOKUP-FILE-LINE.
018400     WRITE EDITION-LOOKUP-FILE-LINE.
018500     PERFORM 5210-WRITE-ONE-EDITION-ROW
018600         THRU 5210-WRITE-ONE-EDITION-ROW-EXIT
018700         VARYING EI FROM 1 BY 1 UNTIL EI > EDITION-TOTAL-COUNT.
018800     CLOSE EDITION-LOOKUP-FILE.
018900 5200-WRITE-EDITION-LOOKUP-EXIT.
019000     EXIT.
019100******************************************************************
019200 5210-WRITE-ONE-EDITION-ROW.
019300******************************************************************
019400     MOVE ED-T-NAME (EI)         TO EO-NAME.
019500     MOVE ED-T-ID   (EI)         TO EO-ID.
019600     MOVE EDITION-OUT-LINE       TO EDITION-LOOKUP-FILE-LINE.
019700     IF EDITION-LOOKUP-FILE-LINE-KEY = SPACES
019800         DISPLAY "MTG4-OP5 - WARNING - BLANK EDITION NAME ON "
019900                 "ROW " EI
020000     END-IF.
020100     WRITE EDITION-LOOKUP-FILE-LINE.
020200 5210-WRITE-ONE-EDITION-ROW-EXIT.
020300     EXIT.
020400******************************************************************
020500 5300-WRITE-SUBTYPE-LOOKUP.
020600******************************************************************
020700     OPEN OUTPUT SUBTYPE-LOOKUP-FILE.
020800     MOVE SUBTYPE-LOOKUP-HEADER TO SUBTYPE-LOOKUP-FILE-LINE.
020900     WRITE SUBTYPE-LOOKUP-FILE-LINE.
021000     PERFORM 5310-WRITE-ONE-SUBTYPE-ROW
021100         THRU 5310-WRITE-ONE-SUBTYPE-ROW-EXIT
021200         VARYING SI FROM 1 BY 1 UNTIL SI > SUBTYPE-TOTAL-COUNT.
021300     CLOSE SUBTYPE-LOOKUP-FILE.
021400 5300-WRITE-SUBTYPE-LOOKUP-EXIT.
021500     EXIT.
021600******************************************************************
021700 5310-WRITE-ONE-SUBTYPE-ROW.
021800******************************************************************
021900     MOVE ST-T-NAME (SI)         TO SO-NAME.
022000     MOVE ST-T-ID   (SI)         TO SO-ID.
022100     MOVE SUBTYPE-OUT-LINE       TO SUBTYPE-LOOKUP-FILE-LINE.
022200     IF SUBTYPE-LOOKUP-FILE-LINE-KEY = SPACES
022300         DISPLAY "MTG4-OP5 - WARNING - BLANK SUBTYPE NAME ON "
022400                 "ROW " SI
022500     END-IF.
022600     WRITE SUBTYPE-LOOKUP-FILE-LINE.
022700 5310-WRITE-ONE-SUBTYPE-ROW-EXIT.
022800     EXIT.
022900******************************************************************
023000 5400-WRITE-CARD-SUBTYPE-LINK.
023100******************************************************************
023200     OPEN OUTPUT CARD-SUBTYPE-LINK-FILE.
023300     MOVE CARD-SUBTYPE-LINK-HEADER TO CARD-SUBTYPE-LINK-FILE-LINE.
023400     WRITE CARD-SUBTYPE-LINK-FILE-LINE.
023500     PERFORM 5410-WRITE-ONE-LINK-ROW
023600         THRU 5410-WRITE-ONE-LINK-ROW-EXIT
023700         VARYING LI FROM 1 BY 1 UNTIL LI > LINK-ROW-COUNT.
023800     CLOSE CARD-SUBTYPE-LINK-FILE.
023900 5400-WRITE-CARD-SUBTYPE-LINK-EXIT.
024000     EXIT.
024100******************************************************************
024200 5410-WRITE-ONE-LINK-ROW.
024300******************************************************************
024400     MOVE LK-T-CARD-ID    (LI)   TO LO-CARD-ID.
024500     MOVE LK-T-SUBTYPE-ID (LI)   TO LO-SUBTYPE-ID.
024600     MOVE LINK-OUT-LINE          TO CARD-SUBTYPE-LINK-FILE-LINE.
024700     WRITE CARD-SUBTYPE-LINK-FILE-LINE.
024800 5410-WRITE-ONE-LINK-ROW-EXIT.
024900     EXIT.

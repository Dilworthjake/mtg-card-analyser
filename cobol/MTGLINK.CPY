000100******************************************************************
000200*    MTGLINK  -  CARD-TO-SUBTYPE LINK TABLE AND OUTPUT LINE.
000300*    ONE ROW PER (CARD-ID, SUBTYPE-ID) PAIR, DEDUPLICATED SO A
000400*    FACE LISTING THE SAME SUBTYPE TWICE LINKS ONCE.  BUILT BY
000500*    OP3 ALONGSIDE THE SUBTYPE DIMENSION, WRITTEN TO
000600*    card_subtype_link.csv BY OP5.
000700*------------------------------------------------------------------
000800*    CHANGE LOG
000900*    14 SEP 95  AM   INITIAL VERSION.
001000*    19 JUL 01  RT   WIDENED TO 60000 ROWS - MULTI-SUBTYPE
001100*                    CREATURE CARDS WERE RUNNING THE OLD 20000
001200*                    ROW TABLE OUT OF ROOM.
001300******************************************************************
001400 01  LINK-WORK-TABLE.
001500     03 LINK-T-ENTRY OCCURS 1 TO 60000 TIMES
001600                     DEPENDING ON LINK-ROW-COUNT
001700                     INDEXED BY LK-IDX.
001800         05 LK-T-CARD-ID             PIC 9(6).
001900         05 LK-T-SUBTYPE-ID          PIC 9(4).
002000         05 FILLER                   PIC X(06).
002100*
002200 01  LINK-OUT-LINE.
002300     03 LO-CARD-ID               PIC 9(6).
002400     03 FILLER                   PIC X(1) VALUE ",".
002500     03 LO-SUBTYPE-ID            PIC 9(4).
002600     03 FILLER                   PIC X(15).

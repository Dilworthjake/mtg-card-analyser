000100******************************************************************
000200*    MTGCTRS  -  COMMON COUNTERS, SWITCHES AND FILE STATUS BYTES
000300*    SHARED BY EVERY PHASE PROGRAM OF THE MTG COLLECTION BATCH.
000400*    PASSED BY REFERENCE AS THE LAST CALL PARAMETER FROM
000500*    MENU4MTG TO EACH MTG4-OPn PROGRAM SO THE RUN TOTALS SURVIVE
000600*    ACROSS PROGRAM BOUNDARIES THE SAME WAY A SYSTEM-DATE FIELD
000700*    DID IN THE PREVIOUS MENU / OPTION CHAIN THIS SHOP RAN.
000800*------------------------------------------------------------------
000900*    CHANGE LOG
001000*    10 MAR 94  CR   INITIAL VERSION FOR MTGBATCH PHASE 1.
001100*    02 JUN 94  CR   ADDED SKIP-CARD-COUNT FOR FACE VALIDATION.
001200*    14 SEP 95  AM   ADDED SUBTYPE / LINK ROW COUNTERS.
001300*    21 NOV 96  AM   ADDED PER-FILE FILE-STATUS BYTES.
001400*    08 JAN 99  RT   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE,
001500*                    CERTIFIED CLEAN, NO CHANGE REQUIRED.
001600*    19 JUL 01  RT   ADDED MANA-CURVE OUTLIER COUNTER.
001650*    11 SEP 02  RT   TCK-4616 - SPLIT THE THREE CLEAN-DATA FILE
001660*                    STATUS BYTES INTO SINGLE-CHARACTER PAIRS THE
001670*                    SAME WAY FS-RAW-CARD-FILE ALREADY WAS, SO
001680*                    MTGCREA1 CAN LOG THEM INDIVIDUALLY WHEN A
001690*                    TRUNCATE FAILS PARTWAY THROUGH THE CHAIN.
001700******************************************************************
001800 01  MTG-COMMON-COUNTERS.
001900     03 RAW-RECORD-COUNT         PIC 9(6)  COMP.
002000     03 RAW-COLUMN-COUNT         PIC 9(2)  COMP.
002100     03 CARD-FACE-COUNT          PIC 9(6)  COMP.
002200     03 SKIP-CARD-COUNT          PIC 9(6)  COMP.
002300     03 EDITION-TOTAL-COUNT      PIC 9(4)  COMP.
002400     03 SUBTYPE-TOTAL-COUNT      PIC 9(4)  COMP.
002500     03 LINK-ROW-COUNT           PIC 9(6)  COMP.
002600     03 OUTLIER-CMC-COUNT        PIC 9(4)  COMP.
002700     03 FILLER                   PIC X(10).
002800*
002900 01  MTG-COMMON-SWITCHES.
003000     03 SW-RAW-FILE-STATUS       PIC X(1).
003100         88 SW-RAW-FILE-OK           VALUE "1".
003200         88 SW-RAW-FILE-MISSING      VALUE "2".
003300     03 SW-END-OF-TABLE          PIC X(1).
003400         88 END-OF-TABLE-YES         VALUE "Y".
003500         88 END-OF-TABLE-NO          VALUE "N".
003600     03 SW-MALFORMED-CARD        PIC X(1).
003700         88 MALFORMED-CARD-YES       VALUE "Y".
003800         88 MALFORMED-CARD-NO        VALUE "N".
003900     03 FILLER                   PIC X(07).
004000*
004100 01  MTG-COMMON-FILE-STATUS.
004200     03 FS-RAW-CARD-FILE         PIC X(2).
004300     03 FS-CARD-DETAILS-FILE     PIC X(2).
004400     03 FS-EDITION-LOOKUP-FILE   PIC X(2).
004500     03 FS-SUBTYPE-LOOKUP-FILE   PIC X(2).
004600     03 FS-LINK-FILE             PIC X(2).
004700     03 FS-REPORT-FILE           PIC X(2).
004800     03 FILLER REDEFINES FS-RAW-CARD-FILE.
004900         05 FS-RAW-CARD-FILE-1   PIC X(1).
005000         05 FS-RAW-CARD-FILE-2   PIC X(1).
005010     03 FILLER REDEFINES FS-CARD-DETAILS-FILE.
005020         05 FS-CARD-DETAILS-FILE-1 PIC X(1).
005030         05 FS-CARD-DETAILS-FILE-2 PIC X(1).
005040     03 FILLER REDEFINES FS-EDITION-LOOKUP-FILE.
005050         05 FS-EDITION-LOOKUP-FILE-1 PIC X(1).
005060         05 FS-EDITION-LOOKUP-FILE-2 PIC X(1).
005070     03 FILLER REDEFINES FS-SUBTYPE-LOOKUP-FILE.
005080         05 FS-SUBTYPE-LOOKUP-FILE-1 PIC X(1).
005090         05 FS-SUBTYPE-LOOKUP-FILE-2 PIC X(1).
005100     03 FILLER                   PIC X(06).

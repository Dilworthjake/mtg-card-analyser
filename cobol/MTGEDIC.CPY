000100******************************************************************
000200*    MTGEDIC  -  EDITION DIMENSION TABLE AND OUTPUT LINE.
000300*    ONE ROW PER DISTINCT EDITION NAME, IN ORDER OF FIRST
000400*    APPEARANCE SCANNING THE CLEANED CARD TABLE BY ASCENDING
000500*    CARD-ID.  BUILT BY OP4, WRITTEN TO edition_lookup.csv BY
000600*    OP5.
000700*------------------------------------------------------------------
000800*    CHANGE LOG
000900*    21 NOV 96  AM   INITIAL VERSION - SPLIT OUT OF MTGCARD WHEN
001000*                    THE EDITION NAME WAS MOVED TO A LOOKUP.
001100*    08 JAN 99  RT   Y2K REVIEW - NO DATE FIELDS PRESENT, NO
001200*                    CHANGE REQUIRED.
001300******************************************************************
001400 01  EDITION-WORK-TABLE.
001500     03 EDITION-T-ENTRY OCCURS 1 TO 2000 TIMES
001600                        DEPENDING ON EDITION-TOTAL-COUNT
001700                        INDEXED BY ED-IDX.
001800         05 ED-T-NAME                PIC X(60).
001900         05 ED-T-ID                  PIC 9(4).
002000         05 FILLER                   PIC X(06).
002100*
002200 01  EDITION-OUT-LINE.
002300     03 EO-NAME                  PIC X(60).
002400     03 FILLER                   PIC X(1) VALUE ",".
002500     03 EO-ID                    PIC 9(4).
002600     03 FILLER                   PIC X(15).

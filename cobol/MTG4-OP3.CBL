000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION.                                   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MTG4-OP3.
000800 AUTHOR.         A. MORALES.
000900 INSTALLATION.   CARTA MAGICA HOBBY SUPPLY - DATA PROCESSING.
001000 DATE-WRITTEN.   14 SEP 1995.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001300******************************************************************
001400*    OP3 BUILDS THE SUBTYPE DIMENSION AND THE CARD-TO-SUBTYPE     *
001500*    LINK TABLE FROM THE COMMA LIST OP2 LEFT IN EACH CARD FACE'S  *
001600*    WORKING COLUMN.  SUBTYPE-ID IS ASSIGNED BY ORDER OF FIRST    *
001700*    APPEARANCE, SAME IDEA AS THE PREVIOUS SYSTEM'S CATEGORY     *
001800*    LOOKUP BUILD.  ONE LINK ROW IS WRITTEN PER (CARD, SUBTYPE)   *
001900*    PAIR, DEDUPLICATED SO A FACE LISTING A SUBTYPE TWICE LINKS   *
002000*    ONLY ONCE.                                                   *
002100*------------------------------------------------------------------
002200*    CHANGE LOG
002300*    14 SEP 95  AM   INITIAL VERSION.
002400*    08 JAN 99  RT   Y2K REVIEW - NO DATE FIELDS PRESENT, NO
002500*                    CHANGE REQUIRED.
002600*    19 JUL 01  RT   DROP CD-T-SUBTYPE-LIST-WK AFTER THE LINK
002700*                    TABLE IS BUILT - OPERATIONS ASKED FOR A
002800*                    SMALLER DUMP WHEN TRACING OP4/OP5.
002900*    11 SEP 02  RT   TCK-4611 - HOUSEKEEPING PASS - BOTH SEARCH
003000*                    FLAGS NOW CLEARED BY ONE MOVE AT THE TOP OF
003100*                    3100 INSTEAD OF A SEPARATE SET IN 3200 AND
003200*                    3300; ADDED A TRAILER LINE SHOWING THE RAW
003300*                    EXTRACT FILE STATUS WE CARRIED FORWARD, FOR
003400*                    TRACING A BAD RUN BACK TO ITS SOURCE.
003500*    04 MAR 03  RT   TCK-4618 - BACKWARD-REFERENCE TO THE RETIRED
003600*                    CATEGORY LOOKUP BUILD GENERALISED - NO NEED
003700*                    TO NAME HOW IT WAS BUILT.  ALSO ADDED A
003800*                    NUMERIC CHECK ON THE UNSTRING WORD COUNT
003900*                    BEFORE THE SPLIT LOOP RUNS OFF IT.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-4381.
004400 OBJECT-COMPUTER.    IBM-4381.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900******************************************************************
005000*    DATA DIVISION.                                              *
005100******************************************************************
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                      PIC X(24) VALUE
005500     "** PROGRAM MTG4-OP3 **".
005600 77  CI                          PIC 9(5)  COMP VALUE ZERO.
005700*-----------------------------------------------------------------
005800*    SUBTYPE-LIST SPLIT WORK AREA
005900*-----------------------------------------------------------------
006000 01  SUBTYPE-SPLIT-AREA.
006100     03 SS-WORD-TABLE.
006200         05 SS-WORD OCCURS 30 TIMES  PIC X(30).
006300     03 SS-WORD-COUNT            PIC 9(2)  COMP VALUE ZERO.
006400     03 SS-WORD-IDX              PIC 9(2)  COMP VALUE ZERO.
006500     03 SS-TRIM-LEN              PIC 9(2)  COMP VALUE ZERO.
006600 01  FILLER REDEFINES SUBTYPE-SPLIT-AREA.
006700     03 FILLER                   PIC X(02).
006800     03 SS-WORD-TABLE-ALPHA      PIC X(900).
006900*-----------------------------------------------------------------
007000*    SUBTYPE-LOOKUP SEARCH WORK AREA
007100*-----------------------------------------------------------------
007200 01  CONTROL-SWITCHES.
007300     03 SUBTYPE-FOUND-SWITCH     PIC X(1)  VALUE "N".
007400         88 SUBTYPE-WAS-FOUND            VALUE "Y".
007500         88 SUBTYPE-NOT-FOUND            VALUE "N".
007600     03 LINK-FOUND-SWITCH        PIC X(1)  VALUE "N".
007700         88 LINK-ROW-EXISTS              VALUE "Y".
007800         88 LINK-ROW-NOT-FOUND           VALUE "N".
007900 01  FILLER REDEFINES CONTROL-SWITCHES.
008000     03 CONTROL-SWITCHES-ALPHA   PIC X(02).
008100 77  CURRENT-SUBTYPE-ID          PIC 9(4)  COMP VALUE ZERO.
008200 01  SS-WORD-COUNT-CHECK-AREA.
008300     03 SS-WORD-COUNT-CHECK      PIC 9(2)  COMP.
008400     03 SS-WORD-COUNT-CHECK-ALPHA REDEFINES SS-WORD-COUNT-CHECK
008500                                  PIC X(02).
008600 LINKAGE SECTION.
008700 COPY MTGCTRS.
008800 COPY MTGRAW.
008900 COPY MTGCARD.
009000 COPY MTGEDIC.
009100 COPY MTGSUBT.
009200 COPY MTGLINK.
009300******************************************************************
009400*    PROCEDURE DIVISION.                                         *
009500******************************************************************
009600 PROCEDURE DIVISION USING MTG-COMMON-COUNTERS
009700                          MTG-COMMON-SWITCHES
009800                          MTG-COMMON-FILE-STATUS
009900                          RAW-CARD-LINE
010000                          RAW-CARD-RECORD
010100                          RAW-CARD-TABLE
010200                          CARD-WORK-TABLE
010300                          EDITION-WORK-TABLE
010400                          SUBTYPE-WORK-TABLE
010500                          LINK-WORK-TABLE.
010600******************************************************************
010700 3000-NORMALISE-ALL-SUBTYPES.
010800******************************************************************
010900     MOVE ZERO                   TO SUBTYPE-TOTAL-COUNT.
011000     MOVE ZERO                   TO LINK-ROW-COUNT.
011100     PERFORM 3050-PROCESS-ONE-CARD-FACE
011200         THRU 3050-PROCESS-ONE-CARD-FACE-EXIT
011300         VARYING CI FROM 1 BY 1 UNTIL CI > CARD-FACE-COUNT.
011400     DISPLAY "MTG4-OP3 - SUBTYPE DIMENSION BUILT - "
011500             SUBTYPE-TOTAL-COUNT " SUBTYPES, "
011600             LINK-ROW-COUNT " LINK ROWS".
011700     DISPLAY "MTG4-OP3 - EXTRACT FILE STATUS CARRIED FORWARD - "
011800             FS-RAW-CARD-FILE-1 "/" FS-RAW-CARD-FILE-2.
011900     GOBACK.
012000******************************************************************
012100 3050-PROCESS-ONE-CARD-FACE.
012200******************************************************************
012300     MOVE SPACES                 TO SS-WORD-TABLE-ALPHA.
012400     MOVE ZERO                   TO SS-WORD-COUNT.
012500     IF CD-T-SUBTYPE-LIST-WK (CI) = SPACES
012600         GO TO 3050-PROCESS-ONE-CARD-FACE-EXIT
012700     END-IF.
012800     UNSTRING CD-T-SUBTYPE-LIST-WK (CI) DELIMITED BY ","
012900         INTO SS-WORD (1)  SS-WORD (2)  SS-WORD (3)  SS-WORD (4)
013000              SS-WORD (5)  SS-WORD (6)  SS-WORD (7)  SS-WORD (8)
013100              SS-WORD (9)  SS-WORD (10) SS-WORD (11) SS-WORD (12)
013200              SS-WORD (13) SS-WORD (14) SS-WORD (15) SS-WORD (16)
013300              SS-WORD (17) SS-WORD (18) SS-WORD (19) SS-WORD (20)
013400              SS-WORD (21) SS-WORD (22) SS-WORD (23) SS-WORD (24)
013500              SS-WORD (25) SS-WORD (26) SS-WORD (27) SS-WORD (28)
013600              SS-WORD (29) SS-WORD (30)
013700         TALLYING IN SS-WORD-COUNT.
013800     MOVE SS-WORD-COUNT          TO SS-WORD-COUNT-CHECK.
013900     IF SS-WORD-COUNT-CHECK-ALPHA IS NOT NUMERIC
014000         DISPLAY "MTG4-OP3 - WARNING - SUBTYPE WORD COUNT LOOKS "
014100                 "GARBLED ON CARD FACE " CI " - "
014200                 SS-WORD-COUNT-CHECK-ALPHA
014300     END-IF.
014400     PERFORM 3100-PROCESS-ONE-SUBTYPE-WORD
014500         THRU 3100-PROCESS-ONE-SUBTYPE-WORD-EXIT
014600         VARYING SS-WORD-IDX FROM 1 BY 1
014700         UNTIL SS-WORD-IDX > 30.
014800 3050-PROCESS-ONE-CARD-FACE-EXIT.
014900     EXIT.
015000******************************************************************
015100 3100-PROCESS-ONE-SUBTYPE-WORD.
015200******************************************************************
015300*    19 JUL 01 RT - ONE MOVE CLEARS BOTH THE SUBTYPE-FOUND AND
015400*    LINK-FOUND SWITCHES FOR THIS WORD, IN PLACE OF THE SEPARATE
015500*    SET ... NOT-FOUND IN 3200 AND 3300.
015600     MOVE "NN"                   TO CONTROL-SWITCHES-ALPHA.
015700     PERFORM 3110-TRIM-LEADING-SPACES
015800         THRU 3110-TRIM-LEADING-SPACES-EXIT.
015900     IF SS-WORD (SS-WORD-IDX) = SPACES
016000         GO TO 3100-PROCESS-ONE-SUBTYPE-WORD-EXIT
016100     END-IF.
016200     PERFORM 3200-FIND-OR-ADD-SUBTYPE
016300         THRU 3200-FIND-OR-ADD-SUBTYPE-EXIT.
016400     PERFORM 3300-FIND-OR-ADD-LINK-ROW
016500         THRU 3300-FIND-OR-ADD-LINK-ROW-EXIT.
016600 3100-PROCESS-ONE-SUBTYPE-WORD-EXIT.
016700     EXIT.
016800******************************************************************
016900 3110-TRIM-LEADING-SPACES.
017000******************************************************************
017100     MOVE ZERO                   TO SS-TRIM-LEN.
017200     INSPECT SS-WORD (SS-WORD-IDX) TALLYING SS-TRIM-LEN
017300             FOR LEADING SPACE.
017400     IF SS-TRIM-LEN > ZERO
017500         MOVE SS-WORD (SS-WORD-IDX) (SS-TRIM-LEN + 1:)
017600                                  TO SS-WORD (SS-WORD-IDX)
017700     END-IF.
017800 3110-TRIM-LEADING-SPACES-EXIT.
017900     EXIT.
018000******************************************************************
018100*    SUBTYPE DIMENSION BUILD - FIRST-APPEARANCE ASSIGNMENT
018200******************************************************************
018300 3200-FIND-OR-ADD-SUBTYPE.
018400******************************************************************
018500     SET ST-IDX                     TO 1.
018600     IF SUBTYPE-TOTAL-COUNT = ZERO
018700         GO TO 3210-ADD-NEW-SUBTYPE
018800     END-IF.
018900     SEARCH ST-T-ENTRY
019000         AT END
019100             CONTINUE
019200         WHEN ST-T-NAME (ST-IDX) = SS-WORD (SS-WORD-IDX)
019300             SET SUBTYPE-WAS-FOUND  TO TRUE
019400             SET CURRENT-SUBTYPE-ID TO ST-T-ID (ST-IDX)
019500     END-SEARCH.
019600     IF SUBTYPE-NOT-FOUND
019700         GO TO 3210-ADD-NEW-SUBTYPE
019800     END-IF.
019900     GO TO 3200-FIND-OR-ADD-SUBTYPE-EXIT.
020000 3210-ADD-NEW-SUBTYPE.
020100     ADD 1                       TO SUBTYPE-TOTAL-COUNT.
020200     MOVE SUBTYPE-TOTAL-COUNT    TO ST-T-ID
020300                                     (SUBTYPE-TOTAL-COUNT).
020400     MOVE SS-WORD (SS-WORD-IDX)  TO ST-T-NAME
020500                                     (SUBTYPE-TOTAL-COUNT).
020600     MOVE SUBTYPE-TOTAL-COUNT    TO CURRENT-SUBTYPE-ID.
020700 3200-FIND-OR-ADD-SUBTYPE-EXIT.
020800     EXIT.
020900******************************************************************
021000*    CARD-SUBTYPE LINK BUILD - DEDUPLICATED
021100******************************************************************
021200 3300-FIND-OR-ADD-LINK-ROW.
021300******************************************************************
021400     SET LK-IDX                     TO 1.
021500     IF LINK-ROW-COUNT = ZERO
021600         GO TO 3310-ADD-NEW-LINK-ROW
021700     END-IF.
021800     SEARCH LINK-T-ENTRY
021900         AT END
022000             CONTINUE
022100         WHEN LK-T-CARD-ID (LK-IDX) = CD-T-CARD-ID (CI) AND
022200              LK-T-SUBTYPE-ID (LK-IDX) = CURRENT-SUBTYPE-ID
022300             SET LINK-ROW-EXISTS    TO TRUE
022400     END-SEARCH.
022500     IF LINK-ROW-EXISTS
022600         GO TO 3300-FIND-OR-ADD-LINK-ROW-EXIT
022700     END-IF.
022800 3310-ADD-NEW-LINK-ROW.
022900     ADD 1                       TO LINK-ROW-COUNT.
023000     MOVE CD-T-CARD-ID (CI)      TO LK-T-CARD-ID (LINK-ROW-COUNT).
023100     MOVE CURRENT-SUBTYPE-ID     TO LK-T-SUBTYPE-ID
023200                                     (LINK-ROW-COUNT).
023300 3300-FIND-OR-ADD-LINK-ROW-EXIT.
023400     EXIT.

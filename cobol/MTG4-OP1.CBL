000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION.                                   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MTG4-OP1.
000800 AUTHOR.         C. RUZ.
000900 INSTALLATION.   CARTA MAGICA HOBBY SUPPLY - DATA PROCESSING.
001000 DATE-WRITTEN.   10 MAR 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001300******************************************************************
001400*    OP1 IS THE EXTRACT STEP OF THE MTG COLLECTION RUN.  IT      *
001500*    READS THE RAW CARD FILE (ONE LINE PER CARD, COMMA           *
001600*    DELIMITED, HEADER ROW FIRST) SEQUENTIALLY INTO THE WORKING  *
001700*    TABLE IN MTGRAW AND LEAVES IT FOR OP2.  IF THE FILE IS NOT  *
001800*    THERE AT ALL, THAT IS FATAL FOR THE WHOLE NIGHTLY RUN -     *
001900*    OP1 SETS SW-RAW-FILE-MISSING AND MENU4MTG STOPS THE CHAIN.  *
002000*------------------------------------------------------------------
002100*    CHANGE LOG
002200*    10 MAR 94  CR   INITIAL VERSION.
002300*    02 JUN 94  CR   ADDED FATAL-MISSING-FILE CHECK - OPERATIONS
002400*                    HAD A RUN GO THROUGH WITH ZERO CARDS WHEN
002500*                    THE SCRAPER JOB FAILED UPSTREAM.
002600*    19 JUL 01  RT   RAISED RAW-CARD-TABLE LIMIT TO 20000 - SEE
002700*                    MTGRAW CHANGE LOG.
002710*    11 SEP 02  RT   TCK-4610 - SCRAPER FEED HAS SHIFTED COLUMNS
002720*                    ON US TWICE THIS YEAR WITH NO WARNING.  ADDED
002730*                    A HEADER-ROW LAYOUT CHECK AND A BLANK-LINE
002740*                    SKIP SO A BAD FEED FAILS LOUD INSTEAD OF
002750*                    QUIETLY BUILDING A SHORT TABLE.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.    IBM-4381.
003200 OBJECT-COMPUTER.    IBM-4381.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT RAW-CARD-FILE        ASSIGN TO RAWCARD
003800            ORGANIZATION IS LINE SEQUENTIAL
003900            FILE STATUS  IS FS-RAW-CARD-FILE.
004000******************************************************************
004100*    DATA DIVISION.                                              *
004200******************************************************************
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  RAW-CARD-FILE
004600     LABEL RECORDS ARE STANDARD.
004700 01  RAW-CARD-FILE-LINE          PIC X(240).
004800 01  FILLER REDEFINES RAW-CARD-FILE-LINE.
004900     03 RAW-CARD-FILE-LINE-HEAD  PIC X(40).
005000     03 FILLER                   PIC X(200).
005010 01  FILLER REDEFINES RAW-CARD-FILE-LINE.
005020     03 RAW-CARD-FILE-LINE-TEST  PIC X(240).
005100 WORKING-STORAGE SECTION.
005200 01  FILLER                      PIC X(24) VALUE
005300     "** PROGRAM MTG4-OP1 **".
005400 77  HEADER-LINE-SWITCH          PIC X(1) VALUE "Y".
005500     88 HEADER-LINE-NOT-READ         VALUE "Y".
005600     88 HEADER-LINE-ALREADY-READ     VALUE "N".
005610 77  BLANK-LINE-SWITCH           PIC X(1) VALUE "N".
005620     88 LINE-IS-BLANK                 VALUE "Y".
005630     88 LINE-IS-NOT-BLANK             VALUE "N".
005700 77  UN-FIELD-COUNT              PIC 9(2)  COMP VALUE ZERO.
006100 LINKAGE SECTION.
006200 COPY MTGCTRS.
006210 COPY MTGRAW.
006220 01  FILLER REDEFINES RAW-CARD-RECORD.
006230     03 RAW-CARD-RECORD-ALPHA    PIC X(240).
006240 COPY MTGCARD.
006250 COPY MTGEDIC.
006260 COPY MTGSUBT.
006270 COPY MTGLINK.
006300******************************************************************
006400*    PROCEDURE DIVISION.                                         *
006500******************************************************************
006600 PROCEDURE DIVISION USING MTG-COMMON-COUNTERS
006700                          MTG-COMMON-SWITCHES
006800                          MTG-COMMON-FILE-STATUS
006810                          RAW-CARD-LINE
006820                          RAW-CARD-RECORD
006830                          RAW-CARD-TABLE
006840                          CARD-WORK-TABLE
006850                          EDITION-WORK-TABLE
006860                          SUBTYPE-WORK-TABLE
006870                          LINK-WORK-TABLE.
006900******************************************************************
007000 1000-OPEN-RAW-FILE.
007100******************************************************************
007200     MOVE "N"                    TO SW-RAW-FILE-STATUS.
007300     SET SW-RAW-FILE-OK          TO TRUE.
007400     MOVE ZERO                   TO RAW-RECORD-COUNT.
007500     MOVE ZERO                   TO RAW-COLUMN-COUNT.
007600     OPEN INPUT RAW-CARD-FILE.
007700     IF FS-RAW-CARD-FILE NOT = "00"
007800         SET SW-RAW-FILE-MISSING TO TRUE
007900         DISPLAY "MTG4-OP1 - FATAL - RAW CARD FILE NOT FOUND"
008000         DISPLAY "MTG4-OP1 - FILE STATUS BYTES ARE "
008050                 FS-RAW-CARD-FILE-1 " / " FS-RAW-CARD-FILE-2
008100         GO TO 1000-OPEN-RAW-FILE-EXIT
008200     END-IF.
008300     PERFORM 1100-READ-RAW-FILE-LOOP
008400         THRU 1100-READ-RAW-FILE-LOOP-EXIT.
008500     CLOSE RAW-CARD-FILE.
008600     PERFORM 1200-LOG-EXTRACT-COUNTS
008700         THRU 1200-LOG-EXTRACT-COUNTS-EXIT.
008800 1000-OPEN-RAW-FILE-EXIT.
008900     EXIT.
009000******************************************************************
009100 1100-READ-RAW-FILE-LOOP.
009200******************************************************************
009300     READ RAW-CARD-FILE
009400         AT END GO TO 1100-READ-RAW-FILE-LOOP-EXIT.
009410     SET LINE-IS-NOT-BLANK      TO TRUE.
009420     IF RAW-CARD-FILE-LINE-TEST = SPACES
009430         SET LINE-IS-BLANK      TO TRUE
009440     END-IF.
009500     IF HEADER-LINE-NOT-READ
009510         IF RAW-CARD-FILE-LINE-HEAD (1:4) NOT = "Name"
009520             DISPLAY "MTG4-OP1 - WARNING - HEADER ROW LAYOUT "
009530                     "UNEXPECTED - " RAW-CARD-FILE-LINE-HEAD
009540         END-IF
009600         SET HEADER-LINE-ALREADY-READ TO TRUE
009700         GO TO 1100-READ-RAW-FILE-LOOP
009800     END-IF.
009810     IF LINE-IS-BLANK
009820         GO TO 1100-READ-RAW-FILE-LOOP
009830     END-IF.
009900     PERFORM 1110-UNSTRING-RAW-LINE
010000         THRU 1110-UNSTRING-RAW-LINE-EXIT.
010100     ADD 1                       TO RAW-RECORD-COUNT.
010200     MOVE RC-NAME      TO RC-T-NAME (RAW-RECORD-COUNT).
010300     MOVE RC-EDITION   TO RC-T-EDITION (RAW-RECORD-COUNT).
010400     MOVE RC-PRICE     TO RC-T-PRICE (RAW-RECORD-COUNT).
010500     MOVE RC-TYPE      TO RC-T-TYPE (RAW-RECORD-COUNT).
010600     MOVE RC-MANA-COST TO RC-T-MANA-COST (RAW-RECORD-COUNT).
010700     GO TO 1100-READ-RAW-FILE-LOOP.
010800 1100-READ-RAW-FILE-LOOP-EXIT.
010900     EXIT.
011000******************************************************************
011100 1110-UNSTRING-RAW-LINE.
011200******************************************************************
011300     MOVE SPACES                 TO RAW-CARD-RECORD-ALPHA.
011400     MOVE ZERO                   TO UN-FIELD-COUNT.
011500     UNSTRING RAW-CARD-FILE-LINE DELIMITED BY ","
011600         INTO RC-NAME, RC-EDITION, RC-PRICE, RC-TYPE, RC-MANA-COST
011700         TALLYING IN UN-FIELD-COUNT.
011800     IF UN-FIELD-COUNT > RAW-COLUMN-COUNT
011900         MOVE UN-FIELD-COUNT     TO RAW-COLUMN-COUNT
012000     END-IF.
012100 1110-UNSTRING-RAW-LINE-EXIT.
012200     EXIT.
012300******************************************************************
012400 1200-LOG-EXTRACT-COUNTS.
012500******************************************************************
012600     DISPLAY "MTG4-OP1 - EXTRACT COMPLETE - ROWS "
012700             RAW-RECORD-COUNT " COLUMNS " RAW-COLUMN-COUNT.
012800 1200-LOG-EXTRACT-COUNTS-EXIT.
012900     EXIT.

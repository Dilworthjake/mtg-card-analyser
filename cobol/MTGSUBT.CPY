000100******************************************************************
000200*    MTGSUBT  -  SUBTYPE DIMENSION TABLE AND OUTPUT LINE.
000300*    ONE ROW PER DISTINCT SUBTYPE WORD, IN ORDER OF FIRST
000400*    APPEARANCE SCANNING THE CLEANED CARD TABLE BY ASCENDING
000500*    CARD-ID.  BUILT BY OP3, WRITTEN TO subtype_lookup.csv BY
000600*    OP5.
000700*------------------------------------------------------------------
000800*    CHANGE LOG
000900*    14 SEP 95  AM   INITIAL VERSION.
001000*    19 JUL 01  RT   WIDENED TO 2000 ROWS TO MATCH MTGEDIC.
001100******************************************************************
001200 01  SUBTYPE-WORK-TABLE.
001300     03 SUBTYPE-T-ENTRY OCCURS 1 TO 2000 TIMES
001400                        DEPENDING ON SUBTYPE-TOTAL-COUNT
001500                        INDEXED BY ST-IDX.
001600         05 ST-T-NAME                PIC X(30).
001700         05 ST-T-ID                  PIC 9(4).
001800         05 FILLER                   PIC X(06).
001900*
002000 01  SUBTYPE-OUT-LINE.
002100     03 SO-NAME                  PIC X(30).
002200     03 FILLER                   PIC X(1) VALUE ",".
002300     03 SO-ID                    PIC 9(4).
002400     03 FILLER                   PIC X(15).
